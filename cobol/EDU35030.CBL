000100*****************************************************************
000200* FECHA       : 21/07/1995                                      *
000300* PROGRAMADOR : S. TOJ (STOJ)                                    *
000400* APLICACION  : EDUCACION                                       *
000500* PROGRAMA    : EDU35030                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : ANALITICA DE COBROS POR ESCUELA, GRADO Y MES.   *
000800*             : COLAPSA LAS FACTURAS DE COLEGIATURA POR NUMERO, *
000900*             : ACUMULA SALDO Y TOTAL POR CLIENTE TOMANDO LA     *
001000*             : FACTURA MAS RECIENTE, SUMA LO COBRADO (SALDO    *
001100*             : CERO) POR ESCUELA/GRADO/MES, CUENTA ALUMNOS AL   *
001200*             : DIA CONTRA EL MAESTRO DE CONTACTOS Y EMITE LA    *
001300*             : MATRIZ DE GRADO/SECCION CON PORCENTAJE GLOBAL.   *
001400* ARCHIVOS    : INVOICES (ENTRADA), CONTACTS (ENTRADA),          *
001500*             : ANALRPT (SALIDA)                                 *
001600* ACCION (ES) : A=ACUMULA, P=PIVOTEA, R=REPORTA                  *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* INSTALADO   : 28/07/1995                                      *
001900*****************************************************************
002000*                  B I T A C O R A   D E   C A M B I O S
002100*****************************************************************
002200*    21/07/95 STOJ 0299  VERSION INICIAL DEL PROGRAMA.          *
002300*    14/08/95 STOJ 0305  COLAPSA RENGLONES REPETIDOS POR NUMERO *
002400*                        DE FACTURA ANTES DE ACUMULAR (EVITA     *
002500*                        DOBLE CONTEO DE TOTAL/SALDO).            *
002600*    02/10/96 JLAM 0342  AGREGA ACUMULADO DE COBROS POR CLIENTE *
002700*                        DESDE EL ARCHIVO DE RECIBOS DE PAGO.    *
002800*    19/03/97 JLAM 0365  INCLUYE ALUMNOS SIN FACTURA COMO CERO  *
002900*                        POR CIENTO COBRADO EN LA ANALITICA.     *
003000*    12/02/98 JLAM 0404  REVISION PARA AÑO 2000 - VALIDACION DE *
003100*                        MONTOS NO NUMERICOS, FECHAS DE 4        *
003200*                        DIGITOS DE AÑO EN TODOS LOS CAMPOS.     *
003300*    15/03/99 JLAM 0417  PRUEBA FINAL DE TRANSICION DE SIGLO.   *
003400*    09/10/00 RCAB 0452  AGREGA TABLA DE ORDEN CANONICO DE       *
003500*                        GRADOS PARA LA MATRIZ GRADO/SECCION.    *
003600*    14/06/01 RCAB 0469  AGREGA PORCENTAJE GLOBAL DE COBRO Y     *
003700*                        ESTADISTICAS DE CONTROL POR ESCUELA.    *
003800*    11/09/03 RCAB 0503  QUITA EL ARCHIVO PAYMENTS: LO COBRADO SE*
003900*                        TOMA AHORA DE LAS FACTURAS COLAPSADAS   *
004000*                        CON SALDO CERO (REGLA C3), NO DE LOS    *
004100*                        RECIBOS APLICADOS, PARA NO CONTAR PAGOS *
004200*                        PARCIALES COMO COBRO.                   *
004300*    25/02/04 RCAB 0512  REHACE EL RENGLON DE FACTURA COLAPSADA  *
004400*                        PARA GUARDAR FECHA Y ESTADO DE FACTURA  *
004500*                        (REGLA C1) Y LA FACTURA MAS RECIENTE    *
004600*                        POR CLIENTE PARA ESCUELA/GRADO/SECCION  *
004700*                        DE ANALITICA (REGLA C4).                *
004800*    17/09/04 RCAB 0524  SUSTITUYE EL PORCENTAJE DE FACTURADO    *
004900*                        CONTRA COBRADO POR EL CONTEO DE ALUMNOS *
005000*                        AL DIA CONTRA EL TOTAL DE ALUMNOS POR    *
005100*                        ESCUELA Y POR GRADO/SECCION (REGLAS      *
005200*                        C5/C7), INCLUYENDO A LOS ALUMNOS SIN      *
005300*                        FACTURA COMO AL DIA.                     *
005400*    20/04/05 RCAB 0532  AGREGA COBRO POR GRADO, COBRO POR MES,  *
005500*                        FACTURA PAGADA MAS ALTA Y MAS BAJA, Y    *
005600*                        CONTEO DE FACTURAS PAGADAS A LA          *
005700*                        ANALITICA Y A LAS ESTADISTICAS.          *
005800*    18/07/06 RCAB 0549  QUITA LA PRUEBA DE SALDO DEL CLIENTE EN  *
005900*                        140-ACUMULAR-COBROS: LA REGLA C3 DEFINE  *
006000*                        "COBRADO" POR FACTURA (SALDO CERO), NO   *
006100*                        POR CLIENTE; UN CLIENTE CON UNA FACTURA  *
006200*                        EN CERO Y OTRA CON SALDO (REGLA C2 = N)  *
006300*                        PERDIA ESA FACTURA PAGADA DE TODOS LOS   *
006400*                        TOTALES DE COBRO.  AHORA 142 DECIDE SOLA *
006500*                        FACTURA POR FACTURA.                     *
006600*****************************************************************
006700 IDENTIFICATION DIVISION.
006800 PROGRAM-ID.                    EDU35030.
006900 AUTHOR.                        S. TOJ.
007000 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS-EDUCACION.
007100 DATE-WRITTEN.                  21/07/1995.
007200 DATE-COMPILED.                 18/07/2006.
007300 SECURITY.                      CONFIDENCIAL - USO INTERNO COLEGIO.
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT INVOICES   ASSIGN TO INVOICES
008100                        ORGANIZATION IS LINE SEQUENTIAL
008200                        FILE STATUS  IS FS-FACTURAS.
008300     SELECT CONTACTS   ASSIGN TO CONTACTS
008400                        ORGANIZATION IS LINE SEQUENTIAL
008500                        FILE STATUS  IS FS-CONTACTOS.
008600     SELECT ANALRPT    ASSIGN TO ANALRPT
008700                        ORGANIZATION IS LINE SEQUENTIAL
008800                        FILE STATUS  IS FS-ANALRPT.
008900 DATA DIVISION.
009000 FILE SECTION.
009100*    FACTURAS DE COLEGIATURA (UN RENGLON POR LINEA DE FACTURA)
009200 FD  INVOICES.
009300     COPY EDINVL1.
009400*    MAESTRO DE CONTACTOS (ALUMNOS)
009500 FD  CONTACTS.
009600     COPY EDCONT1.
009700*    ANALITICA DE COBROS Y MATRIZ GRADO/SECCION
009800 FD  ANALRPT
009900     LABEL RECORD IS OMITTED.
010000 01  REG-ANALRPT                 PIC X(120).
010100 WORKING-STORAGE SECTION.
010200*****************************************************************
010300*               C A M P O S   D E   C O N T R O L
010400*****************************************************************
010500 01  WKS-PROGRAMA                PIC X(08) VALUE "EDU35030".
010600 01  FS-FACTURAS                 PIC 9(02) VALUE ZEROS.
010700 01  FS-CONTACTOS                PIC 9(02) VALUE ZEROS.
010800 01  FS-ANALRPT                  PIC 9(02) VALUE ZEROS.
010900*****************************************************************
011000*   F E C H A   D E   F A C T U R A   E N   P R O C E S O
011100*   (REDEFINE PARA EXTRAER AÑO/MES SIN SUBCADENAS - REGLA C6)
011200*****************************************************************
011300 01  WKS-FECHA-TRABAJO           PIC X(10) VALUE SPACES.
011400 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
011500     05  WKS-FT-AAAA             PIC X(04).
011600     05  FILLER                  PIC X(01).
011700     05  WKS-FT-MM               PIC X(02).
011800     05  FILLER                  PIC X(01).
011900     05  WKS-FT-DD               PIC X(02).
012000*****************************************************************
012100*   T A B L A   D E   G R A D O S   (ORDEN CANONICO)  REGLA C8
012200*****************************************************************
012300 01  WKS-TABLA-GRADOS-INI.
012400     05  FILLER  PIC X(10) VALUE "Pre-KG    ".
012500     05  FILLER  PIC X(10) VALUE "LKG       ".
012600     05  FILLER  PIC X(10) VALUE "UKG       ".
012700     05  FILLER  PIC X(10) VALUE "Grade 01  ".
012800     05  FILLER  PIC X(10) VALUE "Grade 02  ".
012900     05  FILLER  PIC X(10) VALUE "Grade 03  ".
013000     05  FILLER  PIC X(10) VALUE "Grade 04  ".
013100     05  FILLER  PIC X(10) VALUE "Grade 05  ".
013200     05  FILLER  PIC X(10) VALUE "Grade 06  ".
013300     05  FILLER  PIC X(10) VALUE "Grade 07  ".
013400     05  FILLER  PIC X(10) VALUE "Grade 08  ".
013500     05  FILLER  PIC X(10) VALUE "Grade 09  ".
013600     05  FILLER  PIC X(10) VALUE "Grade 10  ".
013700     05  FILLER  PIC X(10) VALUE "Grade 11  ".
013800     05  FILLER  PIC X(10) VALUE "Grade 12  ".
013900 01  WKS-TABLA-GRADOS REDEFINES WKS-TABLA-GRADOS-INI.
014000     05  WKS-GRADO-ENTRADA OCCURS 15 TIMES INDEXED BY WKS-IX-GRD.
014100         10  WKS-GRADO-NOMBRE    PIC X(10).
014200*****************************************************************
014300*   T A B L A   D E   M E S E S   (ETIQUETA "NOMBRE AAAA")
014400*   REGLA C6 - JUNIO 2025 A MARZO 2026
014500*****************************************************************
014600 01  WKS-TABLA-MESES-INI.
014700     05  FILLER  PIC X(20) VALUE "202506June 2025     ".
014800     05  FILLER  PIC X(20) VALUE "202507July 2025     ".
014900     05  FILLER  PIC X(20) VALUE "202508August 2025   ".
015000     05  FILLER  PIC X(20) VALUE "202509September 2025".
015100     05  FILLER  PIC X(20) VALUE "202510October 2025  ".
015200     05  FILLER  PIC X(20) VALUE "202511November 2025 ".
015300     05  FILLER  PIC X(20) VALUE "202512December 2025 ".
015400     05  FILLER  PIC X(20) VALUE "202601January 2026  ".
015500     05  FILLER  PIC X(20) VALUE "202602February 2026 ".
015600     05  FILLER  PIC X(20) VALUE "202603March 2026    ".
015700 01  WKS-TABLA-MESES REDEFINES WKS-TABLA-MESES-INI.
015800     05  WKS-MES-ENTRADA OCCURS 10 TIMES INDEXED BY WKS-IX-MES.
015900         10  WKS-MES-AAAA        PIC X(04).
016000         10  WKS-MES-MM          PIC X(02).
016100         10  WKS-MES-ETIQUETA    PIC X(14).
016200*****************************************************************
016300*          T A B L A   D E   E S C U E L A S   (2)
016400*****************************************************************
016500 01  WKS-TABLA-ESCUELAS.
016600     05  WKS-ESC-ENTRADA OCCURS 2 TIMES INDEXED BY WKS-IX-ESC.
016700         10  WKS-ESC-NOMBRE          PIC X(25) VALUE SPACES.
016800         10  WKS-ESC-TOTAL-COBRADO   PIC S9(9)V99 VALUE ZERO.
016900         10  WKS-ESC-ALUM-TOTAL      PIC 9(05) COMP VALUE ZERO.
017000         10  WKS-ESC-ALUM-PAGADOS    PIC 9(05) COMP VALUE ZERO.
017100*****************************************************************
017200*   T A B L A   D E   F A C T U R A S   C O L A P S A D A S
017300*   U N A   P O R   N U M E R O   D E   F A C T U R A - REGLA C1
017400*****************************************************************
017500 01  WKS-TABLA-FACT-COL.
017600     05  WKS-FC-TOTAL            PIC 9(05) COMP VALUE ZERO.
017700     05  WKS-FC-ENTRADA OCCURS 2000 TIMES INDEXED BY WKS-IX-FC.
017800         10  WFC-NUM-FACTURA     PIC X(15).
017900         10  WFC-ID-CLIENTE      PIC X(10).
018000         10  WFC-NOMBRE-CLIENTE  PIC X(40).
018100         10  WFC-ESCUELA         PIC X(25).
018200         10  WFC-GRADO           PIC X(10).
018300         10  WFC-SECCION         PIC X(10).
018400         10  WFC-FECHA-FACTURA   PIC X(10).
018500         10  WFC-ESTADO          PIC X(15).
018600         10  WFC-TOTAL           PIC S9(7)V99.
018700         10  WFC-SALDO           PIC S9(7)V99.
018800*****************************************************************
018900*   T A B L A   D E   C L I E N T E S   C O N   F A C T U R A
019000*   SALDO Y TOTAL ACUMULADOS, ATRIBUTOS DE LA FACTURA MAS
019100*   RECIENTE - REGLAS C2/C4
019200*****************************************************************
019300 01  WKS-TABLA-CLIENTES.
019400     05  WKS-CL-TOTAL            PIC 9(05) COMP VALUE ZERO.
019500     05  WKS-CL-ENTRADA OCCURS 1000 TIMES INDEXED BY WKS-IX-CL.
019600         10  WCL-ID-CLIENTE      PIC X(10).
019700         10  WCL-NOMBRE          PIC X(40).
019800         10  WCL-ESCUELA         PIC X(25).
019900         10  WCL-GRADO           PIC X(10).
020000         10  WCL-SECCION         PIC X(10).
020100         10  WCL-GRADO-ORDEN     PIC 9(02) COMP.
020200         10  WCL-FECHA-ULTIMA    PIC X(10).
020300         10  WCL-SALDO-TOTAL     PIC S9(8)V99.
020400         10  WCL-MONTO-TOTAL     PIC S9(8)V99.
020500         10  WCL-MARCA-PAGADO    PIC X(01).
020600             88  WCL-ES-PAGADO       VALUE "S".
020700*****************************************************************
020800*   T A B L A   D E   C O B R O   P O R   G R A D O - REGLA C3/C4
020900*****************************************************************
021000 01  WKS-TABLA-GRADO-TOT.
021100     05  WKS-GT-TOTAL            PIC 9(03) COMP VALUE ZERO.
021200     05  WKS-GT-ENTRADA OCCURS 30 TIMES INDEXED BY WKS-IX-GT.
021300         10  WGT-ESCUELA-ORDEN   PIC 9(01) COMP.
021400         10  WGT-GRADO           PIC X(10).
021500         10  WGT-GRADO-ORDEN     PIC 9(02) COMP.
021600         10  WGT-TOTAL-COBRADO   PIC S9(9)V99.
021700*****************************************************************
021800*   T A B L A   D E   C O B R O   P O R   M E S - REGLA C3/C6
021900*****************************************************************
022000 01  WKS-TABLA-MES-TOT.
022100     05  WKS-MT-TOTAL            PIC 9(03) COMP VALUE ZERO.
022200     05  WKS-MT-ENTRADA OCCURS 20 TIMES INDEXED BY WKS-IX-MT.
022300         10  WMT-ESCUELA-ORDEN   PIC 9(01) COMP.
022400         10  WMT-MES-ORDEN       PIC 9(02) COMP.
022500         10  WMT-ETIQUETA        PIC X(14).
022600         10  WMT-TOTAL-COBRADO   PIC S9(9)V99.
022700*****************************************************************
022800*   T A B L A   D E   C E L D A S   P A G A D O/T O T A L
022900*   P O R   E S C U E L A / G R A D O / S E C C I O N - REGLA C5
023000*****************************************************************
023100 01  WKS-TABLA-CELDAS.
023200     05  WKS-CE-TOTAL            PIC 9(03) COMP VALUE ZERO.
023300     05  WKS-CE-ENTRADA OCCURS 500 TIMES INDEXED BY WKS-IX-CE.
023400         10  WCE-ESCUELA-ORDEN   PIC 9(01) COMP.
023500         10  WCE-GRADO           PIC X(10).
023600         10  WCE-GRADO-ORDEN     PIC 9(02) COMP.
023700         10  WCE-SECCION         PIC X(10).
023800         10  WCE-CONT-PAGADOS    PIC 9(04) COMP.
023900         10  WCE-CONT-TOTAL      PIC 9(04) COMP.
024000*****************************************************************
024100*               C A M P O S   D E   T R A B A J O
024200*****************************************************************
024300 01  WKS-INDICES.
024400     05  WKS-IX-AUX1             PIC 9(04) COMP VALUE ZERO.
024500     05  WKS-IX-AUX2             PIC 9(04) COMP VALUE ZERO.
024600     05  WKS-IX-SWAP             PIC 9(04) COMP VALUE ZERO.
024700 01  WKS-ENCONTRADO              PIC X(01) VALUE "N".
024800     88  WKS-SI-ENCONTRADO           VALUE "S".
024900 01  WKS-MES-LOCALIZADO          PIC X(01) VALUE "N".
025000     88  WKS-SI-MES-LOCALIZADO       VALUE "S".
025100 01  WKS-ES-ALUMNO-PAGADO        PIC X(01) VALUE "N".
025200     88  WKS-ALUMNO-ESTA-PAGADO      VALUE "S".
025300 01  WKS-GRADO-ORDEN-AUX         PIC 9(02) COMP VALUE ZERO.
025400 01  WKS-ESCUELA-AUX             PIC X(25) VALUE SPACES.
025500 01  WKS-GRADO-AUX               PIC X(10) VALUE SPACES.
025600 01  WKS-SECCION-AUX             PIC X(10) VALUE SPACES.
025700 01  WKS-GLOBAL-ALUM-TOTAL       PIC 9(05) COMP VALUE ZERO.
025800 01  WKS-GLOBAL-ALUM-PAGADOS     PIC 9(05) COMP VALUE ZERO.
025900 01  WKS-PORCENTAJE-GLOBAL       PIC 9(03)V9 VALUE ZERO.
026000 01  WKS-TOTAL-COBRADO-GLOBAL    PIC S9(9)V99 VALUE ZERO.
026100 01  WKS-CONT-FACT-PAGADAS       PIC 9(06) COMP VALUE ZERO.
026200 01  WKS-MONTO-MAX-PAGADO        PIC S9(7)V99 VALUE ZERO.
026300 01  WKS-MONTO-MIN-PAGADO        PIC S9(7)V99 VALUE 9999999.99.
026400 01  WKS-HOLD-GRADO-TOT.
026500     05  HOLD-GT-ESCUELA-ORDEN   PIC 9(01) COMP.
026600     05  HOLD-GT-GRADO           PIC X(10).
026700     05  HOLD-GT-GRADO-ORDEN     PIC 9(02) COMP.
026800     05  HOLD-GT-TOTAL-COBRADO   PIC S9(9)V99.
026900 01  WKS-HOLD-MES-TOT.
027000     05  HOLD-MT-ESCUELA-ORDEN   PIC 9(01) COMP.
027100     05  HOLD-MT-MES-ORDEN       PIC 9(02) COMP.
027200     05  HOLD-MT-ETIQUETA        PIC X(14).
027300     05  HOLD-MT-TOTAL-COBRADO   PIC S9(9)V99.
027400 01  WKS-HOLD-CELDA.
027500     05  HOLD-CE-ESCUELA-ORDEN   PIC 9(01) COMP.
027600     05  HOLD-CE-GRADO           PIC X(10).
027700     05  HOLD-CE-GRADO-ORDEN     PIC 9(02) COMP.
027800     05  HOLD-CE-SECCION         PIC X(10).
027900     05  HOLD-CE-CONT-PAGADOS    PIC 9(04) COMP.
028000     05  HOLD-CE-CONT-TOTAL      PIC 9(04) COMP.
028100 01  WKS-SUB-GRADO-PAGADOS       PIC 9(04) COMP VALUE ZERO.
028200 01  WKS-SUB-GRADO-TOTAL         PIC 9(04) COMP VALUE ZERO.
028300 01  WKS-GRAN-PAGADOS            PIC 9(05) COMP VALUE ZERO.
028400 01  WKS-GRAN-TOTAL              PIC 9(05) COMP VALUE ZERO.
028500 01  WKS-GRADO-ROTO              PIC 9(02) COMP VALUE ZERO.
028600 01  WKS-ESCUELA-ROTO            PIC 9(01) COMP VALUE ZERO.
028700*****************************************************************
028800*               L I N E A S   D E   R E P O R T E
028900*****************************************************************
029000 01  WKS-LINEA-TITULO.
029100     05  WLT-TEXTO               PIC X(60).
029200     05  FILLER                  PIC X(60).
029300 01  WKS-LINEA-TOTAL-GLOBAL.
029400     05  WTG-TEXTO               PIC X(30) VALUE
029500         "TOTAL GENERAL COBRADO        :".
029600     05  FILLER                  PIC X(01) VALUE SPACE.
029700     05  WTG-MONTO               PIC Z(7)9.99.
029800     05  FILLER                  PIC X(78).
029900 01  WKS-LINEA-ESCUELA.
030000     05  WLE-TEXTO               PIC X(10) VALUE "ESCUELA : ".
030100     05  WLE-ESCUELA             PIC X(25).
030200     05  FILLER                  PIC X(01) VALUE SPACE.
030300     05  WLE-COBRADO-TXT         PIC X(09) VALUE "COBRADO: ".
030400     05  WLE-COBRADO             PIC Z(6)9.99.
030500     05  FILLER                  PIC X(01) VALUE SPACE.
030600     05  WLE-ALUM-TXT            PIC X(16) VALUE "ALUMNOS AL DIA: ".
030700     05  WLE-ALUM-PAGADOS        PIC ZZZZ9.
030800     05  FILLER                  PIC X(01) VALUE "/".
030900     05  WLE-ALUM-TOTAL          PIC ZZZZ9.
031000     05  FILLER                  PIC X(37).
031100 01  WKS-LINEA-GRADO.
031200     05  WLG-ESCUELA             PIC X(25).
031300     05  FILLER                  PIC X(01) VALUE SPACE.
031400     05  WLG-GRADO               PIC X(10).
031500     05  FILLER                  PIC X(01) VALUE SPACE.
031600     05  WLG-COBRADO             PIC Z(7)9.99.
031700     05  FILLER                  PIC X(72).
031800 01  WKS-LINEA-MES.
031900     05  WLM-ESCUELA             PIC X(25).
032000     05  FILLER                  PIC X(01) VALUE SPACE.
032100     05  WLM-ETIQUETA            PIC X(14).
032200     05  FILLER                  PIC X(01) VALUE SPACE.
032300     05  WLM-COBRADO             PIC Z(7)9.99.
032400     05  FILLER                  PIC X(68).
032500 01  WKS-LINEA-EXTREMOS.
032600     05  WLX-TEXTO1              PIC X(22) VALUE
032700         "FACTURAS PAGADAS    : ".
032800     05  WLX-CONT-PAGADAS        PIC ZZZZZ9.
032900     05  FILLER                  PIC X(01) VALUE SPACE.
033000     05  WLX-TEXTO2              PIC X(14) VALUE "MAS ALTA     :".
033100     05  WLX-MAX                 PIC Z(6)9.99.
033200     05  FILLER                  PIC X(01) VALUE SPACE.
033300     05  WLX-TEXTO3              PIC X(14) VALUE "MAS BAJA     :".
033400     05  WLX-MIN                 PIC Z(6)9.99.
033500     05  FILLER                  PIC X(42).
033600 01  WKS-LINEA-PIVOTE.
033700     05  WLP-ESCUELA             PIC X(25).
033800     05  FILLER                  PIC X(01) VALUE SPACE.
033900     05  WLP-GRADO               PIC X(10).
034000     05  FILLER                  PIC X(01) VALUE SPACE.
034100     05  WLP-SECCION             PIC X(10).
034200     05  FILLER                  PIC X(01) VALUE SPACE.
034300     05  WLP-ETIQUETA            PIC X(14) VALUE SPACES.
034400     05  WLP-PAGADOS             PIC ZZZZ9.
034500     05  FILLER                  PIC X(01) VALUE "/".
034600     05  WLP-TOTAL               PIC ZZZZ9.
034700     05  FILLER                  PIC X(47).
034800 01  WKS-LINEA-PORCENTAJE.
034900     05  WPG-TEXTO               PIC X(30) VALUE
035000         "PORCENTAJE GLOBAL DE COBRO   :".
035100     05  FILLER                  PIC X(01) VALUE SPACE.
035200     05  WPG-PORCENTAJE          PIC ZZ9.9.
035300     05  FILLER                  PIC X(01) VALUE "%".
035400     05  FILLER                  PIC X(83).
035500*****************************************************************
035600*               E S T A D I S T I C A S
035700*****************************************************************
035800 01  WKS-ESTADISTICAS.
035900     05  WKS-REG-FACTURAS        PIC 9(05) COMP VALUE ZERO.
036000     05  WKS-REG-CONTACTOS       PIC 9(05) COMP VALUE ZERO.
036100 PROCEDURE DIVISION.
036200 100-PRINCIPAL SECTION.
036300     PERFORM 105-INICIALIZAR-ESCUELAS
036400     PERFORM 110-CARGAR-FACTURAS
036500     PERFORM 130-ACUMULAR-CLIENTES
036600         VARYING WKS-IX-FC FROM 1 BY 1
036700         UNTIL WKS-IX-FC > WKS-FC-TOTAL
036800     PERFORM 140-ACUMULAR-COBROS
036900         VARYING WKS-IX-CL FROM 1 BY 1
037000         UNTIL WKS-IX-CL > WKS-CL-TOTAL
037100     PERFORM 160-CARGAR-CONTACTOS
037200     PERFORM 185-CALCULAR-PORCENTAJE-GLOBAL
037300     PERFORM 300-ORDENAR-GRADO-TOT
037400     PERFORM 320-ORDENAR-MES-TOT
037500     PERFORM 340-ORDENAR-CELDAS
037600     PERFORM 400-ESCRIBIR-ANALITICA
037700     PERFORM 900-ESTADISTICAS
037800     STOP RUN.
037900 100-PRINCIPAL-E. EXIT.
038000*    ------------- 0 - NOMBRE DE LAS DOS ESCUELAS DEL COLEGIO ------
038100 105-INICIALIZAR-ESCUELAS SECTION.
038200     MOVE "Excel Global School"  TO WKS-ESC-NOMBRE(1)
038300     MOVE "Excel Central School" TO WKS-ESC-NOMBRE(2).
038400 105-INICIALIZAR-ESCUELAS-E. EXIT.
038500*    ------------- 1 - FACTURAS COLAPSADAS POR NUMERO - REGLA C1 ----
038600*    SE GUARDAN LOS DATOS DEL PRIMER RENGLON QUE SE LEE DE CADA
038700*    NUMERO DE FACTURA (TOTAL, SALDO, FECHA Y ESTADO DE FACTURA);
038800*    LOS RENGLONES REPETIDOS DE LA MISMA FACTURA SE IGNORAN.
038900 110-CARGAR-FACTURAS SECTION.
039000     OPEN INPUT INVOICES
039100     IF FS-FACTURAS NOT = 0
039200        DISPLAY "EDU35030 - ERROR AL ABRIR INVOICES: " FS-FACTURAS
039300                 UPON CONSOLE
039400        MOVE 91 TO RETURN-CODE
039500        STOP RUN
039600     END-IF
039700     READ INVOICES
039800         AT END MOVE 10 TO FS-FACTURAS
039900     END-READ
040000     PERFORM 112-PROBAR-FACTURA-COLAPSADA UNTIL FS-FACTURAS = 10
040100     CLOSE INVOICES.
040200 110-CARGAR-FACTURAS-E. EXIT.
040300 112-PROBAR-FACTURA-COLAPSADA SECTION.
040400     ADD 1 TO WKS-REG-FACTURAS
040500     PERFORM 113-ACUMULAR-FACTURA-COLAPSADA
040600     READ INVOICES
040700         AT END MOVE 10 TO FS-FACTURAS
040800     END-READ.
040900 112-PROBAR-FACTURA-COLAPSADA-E. EXIT.
041000 113-ACUMULAR-FACTURA-COLAPSADA SECTION.
041100     MOVE "N" TO WKS-ENCONTRADO
041200     PERFORM 114-PROBAR-FACTURA-EXISTE
041300         VARYING WKS-IX-FC FROM 1 BY 1
041400         UNTIL WKS-IX-FC > WKS-FC-TOTAL OR WKS-SI-ENCONTRADO
041500     IF NOT WKS-SI-ENCONTRADO
041600        ADD 1 TO WKS-FC-TOTAL
041700        SET WKS-IX-FC TO WKS-FC-TOTAL
041800        MOVE FACT-NUM-FACTURA    TO WFC-NUM-FACTURA(WKS-IX-FC)
041900        MOVE FACT-ID-CLIENTE     TO WFC-ID-CLIENTE(WKS-IX-FC)
042000        MOVE FACT-NOMBRE-CLIENTE TO WFC-NOMBRE-CLIENTE(WKS-IX-FC)
042100        MOVE FACT-ESCUELA        TO WFC-ESCUELA(WKS-IX-FC)
042200        MOVE FACT-GRADO          TO WFC-GRADO(WKS-IX-FC)
042300        IF FACT-SECCION = SPACES
042400           MOVE "General" TO WFC-SECCION(WKS-IX-FC)
042500        ELSE
042600           MOVE FACT-SECCION TO WFC-SECCION(WKS-IX-FC)
042700        END-IF
042800        MOVE FACT-FECHA-FACTURA  TO WFC-FECHA-FACTURA(WKS-IX-FC)
042900        MOVE FACT-ESTADO         TO WFC-ESTADO(WKS-IX-FC)
043000        IF FACT-TOTAL-X NOT NUMERIC
043100           MOVE ZERO TO WFC-TOTAL(WKS-IX-FC)
043200        ELSE
043300           MOVE FACT-TOTAL TO WFC-TOTAL(WKS-IX-FC)
043400        END-IF
043500        IF FACT-SALDO-X NOT NUMERIC
043600           MOVE ZERO TO WFC-SALDO(WKS-IX-FC)
043700        ELSE
043800           MOVE FACT-SALDO TO WFC-SALDO(WKS-IX-FC)
043900        END-IF
044000     END-IF.
044100 113-ACUMULAR-FACTURA-COLAPSADA-E. EXIT.
044200 114-PROBAR-FACTURA-EXISTE SECTION.
044300     IF WFC-NUM-FACTURA(WKS-IX-FC) = FACT-NUM-FACTURA
044400        MOVE "S" TO WKS-ENCONTRADO
044500     END-IF.
044600 114-PROBAR-FACTURA-EXISTE-E. EXIT.
044700*    ------------- 2 - ACUMULADO POR CLIENTE - REGLAS C2/C4 ----------
044800*    SE SUMA SALDO Y TOTAL DE TODAS LAS FACTURAS COLAPSADAS DEL
044900*    CLIENTE; LA ESCUELA/GRADO/SECCION/NOMBRE QUE SE CONSERVA ES LA
045000*    DE LA FACTURA CON LA FECHA MAS RECIENTE (REGLA C4). EL CLIENTE
045100*    QUEDA "PAGADO" (REGLA C2) CUANDO EL SALDO ACUMULADO ES CERO.
045200 130-ACUMULAR-CLIENTES SECTION.
045300     MOVE "N" TO WKS-ENCONTRADO
045400     PERFORM 131-PROBAR-CLIENTE-EXISTE
045500         VARYING WKS-IX-CL FROM 1 BY 1
045600         UNTIL WKS-IX-CL > WKS-CL-TOTAL OR WKS-SI-ENCONTRADO
045700     IF NOT WKS-SI-ENCONTRADO
045800        ADD 1 TO WKS-CL-TOTAL
045900        SET WKS-IX-CL TO WKS-CL-TOTAL
046000        MOVE WFC-ID-CLIENTE(WKS-IX-FC) TO WCL-ID-CLIENTE(WKS-IX-CL)
046100        MOVE LOW-VALUES TO WCL-FECHA-ULTIMA(WKS-IX-CL)
046200        MOVE ZERO TO WCL-SALDO-TOTAL(WKS-IX-CL)
046300        MOVE ZERO TO WCL-MONTO-TOTAL(WKS-IX-CL)
046400     END-IF
046500     ADD WFC-SALDO(WKS-IX-FC) TO WCL-SALDO-TOTAL(WKS-IX-CL)
046600     ADD WFC-TOTAL(WKS-IX-FC) TO WCL-MONTO-TOTAL(WKS-IX-CL)
046700     IF WFC-FECHA-FACTURA(WKS-IX-FC) > WCL-FECHA-ULTIMA(WKS-IX-CL)
046800        MOVE WFC-FECHA-FACTURA(WKS-IX-FC)  TO WCL-FECHA-ULTIMA(WKS-IX-CL)
046900        MOVE WFC-NOMBRE-CLIENTE(WKS-IX-FC) TO WCL-NOMBRE(WKS-IX-CL)
047000        MOVE WFC-ESCUELA(WKS-IX-FC)        TO WCL-ESCUELA(WKS-IX-CL)
047100        MOVE WFC-GRADO(WKS-IX-FC)          TO WCL-GRADO(WKS-IX-CL)
047200        MOVE WFC-SECCION(WKS-IX-FC)        TO WCL-SECCION(WKS-IX-CL)
047300        MOVE 99 TO WCL-GRADO-ORDEN(WKS-IX-CL)
047400        PERFORM 132-BUSCAR-ORDEN-GRADO-CL
047500            VARYING WKS-IX-GRD FROM 1 BY 1
047600            UNTIL WKS-IX-GRD > 15
047700     END-IF
047800     IF WCL-SALDO-TOTAL(WKS-IX-CL) = ZERO
047900        MOVE "S" TO WCL-MARCA-PAGADO(WKS-IX-CL)
048000     ELSE
048100        MOVE "N" TO WCL-MARCA-PAGADO(WKS-IX-CL)
048200     END-IF.
048300 130-ACUMULAR-CLIENTES-E. EXIT.
048400 131-PROBAR-CLIENTE-EXISTE SECTION.
048500     IF WCL-ID-CLIENTE(WKS-IX-CL) = WFC-ID-CLIENTE(WKS-IX-FC)
048600        MOVE "S" TO WKS-ENCONTRADO
048700     END-IF.
048800 131-PROBAR-CLIENTE-EXISTE-E. EXIT.
048900 132-BUSCAR-ORDEN-GRADO-CL SECTION.
049000     IF WKS-GRADO-NOMBRE(WKS-IX-GRD) = WCL-GRADO(WKS-IX-CL)
049100        MOVE WKS-IX-GRD TO WCL-GRADO-ORDEN(WKS-IX-CL)
049200     END-IF.
049300 132-BUSCAR-ORDEN-GRADO-CL-E. EXIT.
049400*    ------------- 3 - COBRO DE FACTURAS PAGADAS - REGLA C3/C4/C6 ----
049500*    UNA FACTURA COLAPSADA "PAGADA" ES LA QUE TIENE SALDO CERO (REGLA
049600*    C3); SOLO ESAS APORTAN AL TOTAL COBRADO, AL COBRO POR ESCUELA,
049700*    POR GRADO Y POR MES, Y AL MAXIMO/MINIMO DE FACTURA PAGADA.  LA
049800*    PRUEBA ES POR FACTURA, NO POR CLIENTE: UN CLIENTE MOROSO (REGLA
049900*    C2 = "N") PUEDE TENER OTRA FACTURA YA SALDADA EN CERO, Y ESA
050000*    FACTURA SI DEBE CONTAR COMO COBRADA.
050100 140-ACUMULAR-COBROS SECTION.
050200     PERFORM 142-ACUMULAR-FACTURAS-CLIENTE
050300         VARYING WKS-IX-FC FROM 1 BY 1
050400         UNTIL WKS-IX-FC > WKS-FC-TOTAL.
050500 140-ACUMULAR-COBROS-E. EXIT.
050600 142-ACUMULAR-FACTURAS-CLIENTE SECTION.
050700     IF WFC-ID-CLIENTE(WKS-IX-FC) = WCL-ID-CLIENTE(WKS-IX-CL)
050800        AND WFC-SALDO(WKS-IX-FC) = ZERO
050900        MOVE "N" TO WKS-ENCONTRADO
051000        PERFORM 143-BUSCAR-INDICE-ESC-FACTURA
051100            VARYING WKS-IX-ESC FROM 1 BY 1
051200            UNTIL WKS-IX-ESC > 2 OR WKS-SI-ENCONTRADO
051300        ADD WFC-TOTAL(WKS-IX-FC) TO WKS-ESC-TOTAL-COBRADO(WKS-IX-ESC)
051400        ADD WFC-TOTAL(WKS-IX-FC) TO WKS-TOTAL-COBRADO-GLOBAL
051500        ADD 1 TO WKS-CONT-FACT-PAGADAS
051600        IF WFC-TOTAL(WKS-IX-FC) > WKS-MONTO-MAX-PAGADO
051700           MOVE WFC-TOTAL(WKS-IX-FC) TO WKS-MONTO-MAX-PAGADO
051800        END-IF
051900        IF WFC-TOTAL(WKS-IX-FC) < WKS-MONTO-MIN-PAGADO
052000           MOVE WFC-TOTAL(WKS-IX-FC) TO WKS-MONTO-MIN-PAGADO
052100        END-IF
052200        PERFORM 145-ACUMULAR-GRADO-TOT
052300        MOVE WFC-FECHA-FACTURA(WKS-IX-FC) TO WKS-FECHA-TRABAJO
052400        MOVE "N" TO WKS-MES-LOCALIZADO
052500        PERFORM 148-ACUMULAR-MES-TOT
052600            VARYING WKS-IX-MES FROM 1 BY 1
052700            UNTIL WKS-IX-MES > 10 OR WKS-SI-MES-LOCALIZADO
052800     END-IF.
052900 142-ACUMULAR-FACTURAS-CLIENTE-E. EXIT.
053000 143-BUSCAR-INDICE-ESC-FACTURA SECTION.
053100     IF WKS-ESC-NOMBRE(WKS-IX-ESC) = WFC-ESCUELA(WKS-IX-FC)
053200        MOVE "S" TO WKS-ENCONTRADO
053300     END-IF.
053400 143-BUSCAR-INDICE-ESC-FACTURA-E. EXIT.
053500 145-ACUMULAR-GRADO-TOT SECTION.
053600     MOVE "N" TO WKS-ENCONTRADO
053700     PERFORM 146-PROBAR-GRADO-TOT-EXISTE
053800         VARYING WKS-IX-GT FROM 1 BY 1
053900         UNTIL WKS-IX-GT > WKS-GT-TOTAL OR WKS-SI-ENCONTRADO
054000     IF NOT WKS-SI-ENCONTRADO
054100        ADD 1 TO WKS-GT-TOTAL
054200        SET WKS-IX-GT TO WKS-GT-TOTAL
054300        MOVE WKS-IX-ESC           TO WGT-ESCUELA-ORDEN(WKS-IX-GT)
054400        MOVE WFC-GRADO(WKS-IX-FC) TO WGT-GRADO(WKS-IX-GT)
054500        MOVE 99 TO WGT-GRADO-ORDEN(WKS-IX-GT)
054600        PERFORM 147-BUSCAR-ORDEN-GRADO-GT
054700            VARYING WKS-IX-GRD FROM 1 BY 1
054800            UNTIL WKS-IX-GRD > 15
054900        MOVE ZERO TO WGT-TOTAL-COBRADO(WKS-IX-GT)
055000     END-IF
055100     ADD WFC-TOTAL(WKS-IX-FC) TO WGT-TOTAL-COBRADO(WKS-IX-GT).
055200 145-ACUMULAR-GRADO-TOT-E. EXIT.
055300 146-PROBAR-GRADO-TOT-EXISTE SECTION.
055400     IF WGT-ESCUELA-ORDEN(WKS-IX-GT) = WKS-IX-ESC
055500        AND WGT-GRADO(WKS-IX-GT) = WFC-GRADO(WKS-IX-FC)
055600        MOVE "S" TO WKS-ENCONTRADO
055700     END-IF.
055800 146-PROBAR-GRADO-TOT-EXISTE-E. EXIT.
055900 147-BUSCAR-ORDEN-GRADO-GT SECTION.
056000     IF WKS-GRADO-NOMBRE(WKS-IX-GRD) = WFC-GRADO(WKS-IX-FC)
056100        MOVE WKS-IX-GRD TO WGT-GRADO-ORDEN(WKS-IX-GT)
056200     END-IF.
056300 147-BUSCAR-ORDEN-GRADO-GT-E. EXIT.
056400 148-ACUMULAR-MES-TOT SECTION.
056500     IF WKS-MES-AAAA(WKS-IX-MES) = WKS-FT-AAAA
056600        AND WKS-MES-MM(WKS-IX-MES) = WKS-FT-MM
056700        MOVE "S" TO WKS-MES-LOCALIZADO
056800        MOVE "N" TO WKS-ENCONTRADO
056900        PERFORM 149-PROBAR-MES-TOT-EXISTE
057000            VARYING WKS-IX-MT FROM 1 BY 1
057100            UNTIL WKS-IX-MT > WKS-MT-TOTAL OR WKS-SI-ENCONTRADO
057200        IF NOT WKS-SI-ENCONTRADO
057300           ADD 1 TO WKS-MT-TOTAL
057400           SET WKS-IX-MT TO WKS-MT-TOTAL
057500           MOVE WKS-IX-ESC  TO WMT-ESCUELA-ORDEN(WKS-IX-MT)
057600           MOVE WKS-IX-MES  TO WMT-MES-ORDEN(WKS-IX-MT)
057700           MOVE WKS-MES-ETIQUETA(WKS-IX-MES) TO WMT-ETIQUETA(WKS-IX-MT)
057800           MOVE WFC-TOTAL(WKS-IX-FC) TO WMT-TOTAL-COBRADO(WKS-IX-MT)
057900        END-IF
058000     END-IF.
058100 148-ACUMULAR-MES-TOT-E. EXIT.
058200 149-PROBAR-MES-TOT-EXISTE SECTION.
058300     IF WMT-ESCUELA-ORDEN(WKS-IX-MT) = WKS-IX-ESC
058400        AND WMT-MES-ORDEN(WKS-IX-MT) = WKS-IX-MES
058500        MOVE "S" TO WKS-ENCONTRADO
058600        ADD WFC-TOTAL(WKS-IX-FC) TO WMT-TOTAL-COBRADO(WKS-IX-MT)
058700     END-IF.
058800 149-PROBAR-MES-TOT-EXISTE-E. EXIT.
058900*    ------------- 4 - MAESTRO DE CONTACTOS - REGLAS C4/C5 -----------
059000*    EL TOTAL DE ALUMNOS POR ESCUELA SE CUENTA CONTRA EL MAESTRO DE
059100*    CONTACTOS. UN ALUMNO SIN FACTURA CUENTA COMO AL DIA (REGLA C5);
059200*    UN ALUMNO CON FACTURAS CUENTA COMO AL DIA SOLO SI SU SALDO
059300*    ACUMULADO ES CERO, USANDO LA ESCUELA/GRADO/SECCION DE SU
059400*    FACTURA MAS RECIENTE (REGLA C4).
059500 160-CARGAR-CONTACTOS SECTION.
059600     OPEN INPUT CONTACTS
059700     IF FS-CONTACTOS NOT = 0
059800        DISPLAY "EDU35030 - ERROR AL ABRIR CONTACTS: " FS-CONTACTOS
059900                 UPON CONSOLE
060000        MOVE 91 TO RETURN-CODE
060100        STOP RUN
060200     END-IF
060300     READ CONTACTS
060400         AT END MOVE 10 TO FS-CONTACTOS
060500     END-READ
060600     PERFORM 162-PROBAR-CONTACTO UNTIL FS-CONTACTOS = 10
060700     CLOSE CONTACTS.
060800 160-CARGAR-CONTACTOS-E. EXIT.
060900 162-PROBAR-CONTACTO SECTION.
061000     ADD 1 TO WKS-REG-CONTACTOS
061100     MOVE "N" TO WKS-ENCONTRADO
061200     PERFORM 163-BUSCAR-INDICE-ESC-TOTAL
061300         VARYING WKS-IX-ESC FROM 1 BY 1
061400         UNTIL WKS-IX-ESC > 2 OR WKS-SI-ENCONTRADO
061500     ADD 1 TO WKS-ESC-ALUM-TOTAL(WKS-IX-ESC)
061600     ADD 1 TO WKS-GLOBAL-ALUM-TOTAL
061700     MOVE "N" TO WKS-ENCONTRADO
061800     PERFORM 165-BUSCAR-CLIENTE-POR-ID
061900         VARYING WKS-IX-CL FROM 1 BY 1
062000         UNTIL WKS-IX-CL > WKS-CL-TOTAL OR WKS-SI-ENCONTRADO
062100     IF WKS-SI-ENCONTRADO
062200        MOVE WCL-MARCA-PAGADO(WKS-IX-CL) TO WKS-ES-ALUMNO-PAGADO
062300        MOVE WCL-ESCUELA(WKS-IX-CL)      TO WKS-ESCUELA-AUX
062400        MOVE WCL-GRADO(WKS-IX-CL)        TO WKS-GRADO-AUX
062500        MOVE WCL-GRADO-ORDEN(WKS-IX-CL)  TO WKS-GRADO-ORDEN-AUX
062600        MOVE WCL-SECCION(WKS-IX-CL)      TO WKS-SECCION-AUX
062700     ELSE
062800        MOVE "S" TO WKS-ES-ALUMNO-PAGADO
062900        MOVE CONT-ESCUELA TO WKS-ESCUELA-AUX
063000        MOVE CONT-GRADO   TO WKS-GRADO-AUX
063100        IF CONT-SECCION = SPACES
063200           MOVE "General" TO WKS-SECCION-AUX
063300        ELSE
063400           MOVE CONT-SECCION TO WKS-SECCION-AUX
063500        END-IF
063600        MOVE 99 TO WKS-GRADO-ORDEN-AUX
063700        PERFORM 166-BUSCAR-ORDEN-GRADO-CONT
063800            VARYING WKS-IX-GRD FROM 1 BY 1
063900            UNTIL WKS-IX-GRD > 15
064000     END-IF
064100     MOVE "N" TO WKS-ENCONTRADO
064200     PERFORM 167-BUSCAR-INDICE-ESC-CELDA
064300         VARYING WKS-IX-ESC FROM 1 BY 1
064400         UNTIL WKS-IX-ESC > 2 OR WKS-SI-ENCONTRADO
064500     PERFORM 172-ACUMULAR-CELDA-ALUMNO
064600     READ CONTACTS
064700         AT END MOVE 10 TO FS-CONTACTOS
064800     END-READ.
064900 162-PROBAR-CONTACTO-E. EXIT.
065000 163-BUSCAR-INDICE-ESC-TOTAL SECTION.
065100     IF WKS-ESC-NOMBRE(WKS-IX-ESC) = CONT-ESCUELA
065200        MOVE "S" TO WKS-ENCONTRADO
065300     END-IF.
065400 163-BUSCAR-INDICE-ESC-TOTAL-E. EXIT.
065500 165-BUSCAR-CLIENTE-POR-ID SECTION.
065600     IF WCL-ID-CLIENTE(WKS-IX-CL) = CONT-ID
065700        MOVE "S" TO WKS-ENCONTRADO
065800     END-IF.
065900 165-BUSCAR-CLIENTE-POR-ID-E. EXIT.
066000 166-BUSCAR-ORDEN-GRADO-CONT SECTION.
066100     IF WKS-GRADO-NOMBRE(WKS-IX-GRD) = CONT-GRADO
066200        MOVE WKS-IX-GRD TO WKS-GRADO-ORDEN-AUX
066300     END-IF.
066400 166-BUSCAR-ORDEN-GRADO-CONT-E. EXIT.
066500 167-BUSCAR-INDICE-ESC-CELDA SECTION.
066600     IF WKS-ESC-NOMBRE(WKS-IX-ESC) = WKS-ESCUELA-AUX
066700        MOVE "S" TO WKS-ENCONTRADO
066800     END-IF.
066900 167-BUSCAR-INDICE-ESC-CELDA-E. EXIT.
067000*    SUMA EL ALUMNO A LA CELDA PAGADO/TOTAL DE SU ESCUELA/GRADO/
067100*    SECCION Y A LOS CONTADORES DE ALUMNOS AL DIA DE LA ESCUELA Y
067200*    DEL CONTROL GLOBAL (REGLAS C5/C7)
067300 172-ACUMULAR-CELDA-ALUMNO SECTION.
067400     MOVE "N" TO WKS-ENCONTRADO
067500     PERFORM 173-PROBAR-CELDA-EXISTE
067600         VARYING WKS-IX-CE FROM 1 BY 1
067700         UNTIL WKS-IX-CE > WKS-CE-TOTAL OR WKS-SI-ENCONTRADO
067800     IF NOT WKS-SI-ENCONTRADO
067900        ADD 1 TO WKS-CE-TOTAL
068000        SET WKS-IX-CE TO WKS-CE-TOTAL
068100        MOVE WKS-IX-ESC          TO WCE-ESCUELA-ORDEN(WKS-IX-CE)
068200        MOVE WKS-GRADO-AUX       TO WCE-GRADO(WKS-IX-CE)
068300        MOVE WKS-GRADO-ORDEN-AUX TO WCE-GRADO-ORDEN(WKS-IX-CE)
068400        MOVE WKS-SECCION-AUX     TO WCE-SECCION(WKS-IX-CE)
068500        MOVE ZERO TO WCE-CONT-PAGADOS(WKS-IX-CE)
068600        MOVE ZERO TO WCE-CONT-TOTAL(WKS-IX-CE)
068700     END-IF
068800     ADD 1 TO WCE-CONT-TOTAL(WKS-IX-CE)
068900     IF WKS-ALUMNO-ESTA-PAGADO
069000        ADD 1 TO WCE-CONT-PAGADOS(WKS-IX-CE)
069100        ADD 1 TO WKS-ESC-ALUM-PAGADOS(WKS-IX-ESC)
069200        ADD 1 TO WKS-GLOBAL-ALUM-PAGADOS
069300     END-IF.
069400 172-ACUMULAR-CELDA-ALUMNO-E. EXIT.
069500 173-PROBAR-CELDA-EXISTE SECTION.
069600     IF WCE-ESCUELA-ORDEN(WKS-IX-CE) = WKS-IX-ESC
069700        AND WCE-GRADO(WKS-IX-CE) = WKS-GRADO-AUX
069800        AND WCE-SECCION(WKS-IX-CE) = WKS-SECCION-AUX
069900        MOVE "S" TO WKS-ENCONTRADO
070000     END-IF.
070100 173-PROBAR-CELDA-EXISTE-E. EXIT.
070200*    ------------- 5 - PORCENTAJE GLOBAL DE COBRO - REGLA C7 ---------
070300 185-CALCULAR-PORCENTAJE-GLOBAL SECTION.
070400     IF WKS-GLOBAL-ALUM-TOTAL = ZERO
070500        MOVE ZERO TO WKS-PORCENTAJE-GLOBAL
070600     ELSE
070700        COMPUTE WKS-PORCENTAJE-GLOBAL ROUNDED =
070800           WKS-GLOBAL-ALUM-PAGADOS / WKS-GLOBAL-ALUM-TOTAL * 100
070900     END-IF.
071000 185-CALCULAR-PORCENTAJE-GLOBAL-E. EXIT.
071100*    ------------- 6A - ORDENA COBRO POR GRADO (ESCUELA/GRADO) -------
071200 300-ORDENAR-GRADO-TOT SECTION.
071300     IF WKS-GT-TOTAL > 1
071400        PERFORM 301-RECORRER-GRADO-TOT
071500            VARYING WKS-IX-AUX1 FROM 1 BY 1
071600            UNTIL WKS-IX-AUX1 > WKS-GT-TOTAL - 1
071700     END-IF.
071800 300-ORDENAR-GRADO-TOT-E. EXIT.
071900 301-RECORRER-GRADO-TOT SECTION.
072000     PERFORM 302-COMPARAR-GRADO-TOT
072100         VARYING WKS-IX-AUX2 FROM 1 BY 1
072200         UNTIL WKS-IX-AUX2 > WKS-GT-TOTAL - WKS-IX-AUX1.
072300 301-RECORRER-GRADO-TOT-E. EXIT.
072400 302-COMPARAR-GRADO-TOT SECTION.
072500     SET WKS-IX-GT TO WKS-IX-AUX2
072600     SET WKS-IX-SWAP TO WKS-IX-AUX2
072700     SET WKS-IX-SWAP UP BY 1
072800     IF WGT-ESCUELA-ORDEN(WKS-IX-GT) > WGT-ESCUELA-ORDEN(WKS-IX-SWAP)
072900        OR (WGT-ESCUELA-ORDEN(WKS-IX-GT) = WGT-ESCUELA-ORDEN(WKS-IX-SWAP)
073000            AND WGT-GRADO-ORDEN(WKS-IX-GT)
073100                > WGT-GRADO-ORDEN(WKS-IX-SWAP))
073200        MOVE WKS-GT-ENTRADA(WKS-IX-GT)    TO WKS-HOLD-GRADO-TOT
073300        MOVE WKS-GT-ENTRADA(WKS-IX-SWAP)  TO WKS-GT-ENTRADA(WKS-IX-GT)
073400        MOVE WKS-HOLD-GRADO-TOT           TO WKS-GT-ENTRADA(WKS-IX-SWAP)
073500     END-IF.
073600 302-COMPARAR-GRADO-TOT-E. EXIT.
073700*    ------------- 6B - ORDENA COBRO POR MES (ESCUELA/MES) -----------
073800 320-ORDENAR-MES-TOT SECTION.
073900     IF WKS-MT-TOTAL > 1
074000        PERFORM 321-RECORRER-MES-TOT
074100            VARYING WKS-IX-AUX1 FROM 1 BY 1
074200            UNTIL WKS-IX-AUX1 > WKS-MT-TOTAL - 1
074300     END-IF.
074400 320-ORDENAR-MES-TOT-E. EXIT.
074500 321-RECORRER-MES-TOT SECTION.
074600     PERFORM 322-COMPARAR-MES-TOT
074700         VARYING WKS-IX-AUX2 FROM 1 BY 1
074800         UNTIL WKS-IX-AUX2 > WKS-MT-TOTAL - WKS-IX-AUX1.
074900 321-RECORRER-MES-TOT-E. EXIT.
075000 322-COMPARAR-MES-TOT SECTION.
075100     SET WKS-IX-MT TO WKS-IX-AUX2
075200     SET WKS-IX-SWAP TO WKS-IX-AUX2
075300     SET WKS-IX-SWAP UP BY 1
075400     IF WMT-ESCUELA-ORDEN(WKS-IX-MT) > WMT-ESCUELA-ORDEN(WKS-IX-SWAP)
075500        OR (WMT-ESCUELA-ORDEN(WKS-IX-MT) = WMT-ESCUELA-ORDEN(WKS-IX-SWAP)
075600            AND WMT-MES-ORDEN(WKS-IX-MT) > WMT-MES-ORDEN(WKS-IX-SWAP))
075700        MOVE WKS-MT-ENTRADA(WKS-IX-MT)    TO WKS-HOLD-MES-TOT
075800        MOVE WKS-MT-ENTRADA(WKS-IX-SWAP)  TO WKS-MT-ENTRADA(WKS-IX-MT)
075900        MOVE WKS-HOLD-MES-TOT             TO WKS-MT-ENTRADA(WKS-IX-SWAP)
076000     END-IF.
076100 322-COMPARAR-MES-TOT-E. EXIT.
076200*    ------- 6C - ORDENA LA MATRIZ DE CELDAS (ESCUELA/GRADO/SECCION) -
076300 340-ORDENAR-CELDAS SECTION.
076400     IF WKS-CE-TOTAL > 1
076500        PERFORM 341-RECORRER-CELDAS
076600            VARYING WKS-IX-AUX1 FROM 1 BY 1
076700            UNTIL WKS-IX-AUX1 > WKS-CE-TOTAL - 1
076800     END-IF.
076900 340-ORDENAR-CELDAS-E. EXIT.
077000 341-RECORRER-CELDAS SECTION.
077100     PERFORM 342-COMPARAR-CELDAS
077200         VARYING WKS-IX-AUX2 FROM 1 BY 1
077300         UNTIL WKS-IX-AUX2 > WKS-CE-TOTAL - WKS-IX-AUX1.
077400 341-RECORRER-CELDAS-E. EXIT.
077500 342-COMPARAR-CELDAS SECTION.
077600     SET WKS-IX-CE TO WKS-IX-AUX2
077700     SET WKS-IX-SWAP TO WKS-IX-AUX2
077800     SET WKS-IX-SWAP UP BY 1
077900     IF WCE-ESCUELA-ORDEN(WKS-IX-CE) > WCE-ESCUELA-ORDEN(WKS-IX-SWAP)
078000        OR (WCE-ESCUELA-ORDEN(WKS-IX-CE) = WCE-ESCUELA-ORDEN(WKS-IX-SWAP)
078100            AND WCE-GRADO-ORDEN(WKS-IX-CE)
078200                > WCE-GRADO-ORDEN(WKS-IX-SWAP))
078300        OR (WCE-ESCUELA-ORDEN(WKS-IX-CE) = WCE-ESCUELA-ORDEN(WKS-IX-SWAP)
078400            AND WCE-GRADO-ORDEN(WKS-IX-CE)
078500                = WCE-GRADO-ORDEN(WKS-IX-SWAP)
078600            AND WCE-SECCION(WKS-IX-CE) > WCE-SECCION(WKS-IX-SWAP))
078700        MOVE WKS-CE-ENTRADA(WKS-IX-CE)    TO WKS-HOLD-CELDA
078800        MOVE WKS-CE-ENTRADA(WKS-IX-SWAP)  TO WKS-CE-ENTRADA(WKS-IX-CE)
078900        MOVE WKS-HOLD-CELDA               TO WKS-CE-ENTRADA(WKS-IX-SWAP)
079000     END-IF.
079100 342-COMPARAR-CELDAS-E. EXIT.
079200*    ------------- 7 - ANALITICA DE COBROS (REPORTS) -----------------
079300 400-ESCRIBIR-ANALITICA SECTION.
079400     OPEN OUTPUT ANALRPT
079500     PERFORM 410-ESCRIBIR-TITULO
079600     PERFORM 411-ESCRIBIR-TOTAL-GLOBAL
079700     PERFORM 412-ESCRIBIR-POR-ESCUELA
079800         VARYING WKS-IX-ESC FROM 1 BY 1
079900         UNTIL WKS-IX-ESC > 2
080000     PERFORM 413-ESCRIBIR-POR-GRADO
080100         VARYING WKS-IX-GT FROM 1 BY 1
080200         UNTIL WKS-IX-GT > WKS-GT-TOTAL
080300     PERFORM 414-ESCRIBIR-POR-MES
080400         VARYING WKS-IX-MT FROM 1 BY 1
080500         UNTIL WKS-IX-MT > WKS-MT-TOTAL
080600     PERFORM 415-ESCRIBIR-EXTREMOS
080700     PERFORM 420-ESCRIBIR-PIVOTE
080800     PERFORM 425-ESCRIBIR-PORCENTAJE-GLOBAL
080900     CLOSE ANALRPT.
081000 400-ESCRIBIR-ANALITICA-E. EXIT.
081100 410-ESCRIBIR-TITULO SECTION.
081200     MOVE SPACES TO WKS-LINEA-TITULO
081300     MOVE "ANALITICA DE COBROS - COLEGIO EXCEL" TO WLT-TEXTO
081400     WRITE REG-ANALRPT FROM WKS-LINEA-TITULO.
081500 410-ESCRIBIR-TITULO-E. EXIT.
081600 411-ESCRIBIR-TOTAL-GLOBAL SECTION.
081700     MOVE WKS-TOTAL-COBRADO-GLOBAL TO WTG-MONTO
081800     WRITE REG-ANALRPT FROM WKS-LINEA-TOTAL-GLOBAL.
081900 411-ESCRIBIR-TOTAL-GLOBAL-E. EXIT.
082000 412-ESCRIBIR-POR-ESCUELA SECTION.
082100     MOVE WKS-ESC-NOMBRE(WKS-IX-ESC)        TO WLE-ESCUELA
082200     MOVE WKS-ESC-TOTAL-COBRADO(WKS-IX-ESC) TO WLE-COBRADO
082300     MOVE WKS-ESC-ALUM-PAGADOS(WKS-IX-ESC)  TO WLE-ALUM-PAGADOS
082400     MOVE WKS-ESC-ALUM-TOTAL(WKS-IX-ESC)    TO WLE-ALUM-TOTAL
082500     WRITE REG-ANALRPT FROM WKS-LINEA-ESCUELA.
082600 412-ESCRIBIR-POR-ESCUELA-E. EXIT.
082700 413-ESCRIBIR-POR-GRADO SECTION.
082800     MOVE WKS-ESC-NOMBRE(WGT-ESCUELA-ORDEN(WKS-IX-GT)) TO WLG-ESCUELA
082900     MOVE WGT-GRADO(WKS-IX-GT)         TO WLG-GRADO
083000     MOVE WGT-TOTAL-COBRADO(WKS-IX-GT) TO WLG-COBRADO
083100     WRITE REG-ANALRPT FROM WKS-LINEA-GRADO.
083200 413-ESCRIBIR-POR-GRADO-E. EXIT.
083300 414-ESCRIBIR-POR-MES SECTION.
083400     MOVE WKS-ESC-NOMBRE(WMT-ESCUELA-ORDEN(WKS-IX-MT)) TO WLM-ESCUELA
083500     MOVE WMT-ETIQUETA(WKS-IX-MT)      TO WLM-ETIQUETA
083600     MOVE WMT-TOTAL-COBRADO(WKS-IX-MT) TO WLM-COBRADO
083700     WRITE REG-ANALRPT FROM WKS-LINEA-MES.
083800 414-ESCRIBIR-POR-MES-E. EXIT.
083900 415-ESCRIBIR-EXTREMOS SECTION.
084000     MOVE WKS-CONT-FACT-PAGADAS TO WLX-CONT-PAGADAS
084100     MOVE WKS-MONTO-MAX-PAGADO  TO WLX-MAX
084200     IF WKS-CONT-FACT-PAGADAS = ZERO
084300        MOVE ZERO TO WLX-MIN
084400     ELSE
084500        MOVE WKS-MONTO-MIN-PAGADO TO WLX-MIN
084600     END-IF
084700     WRITE REG-ANALRPT FROM WKS-LINEA-EXTREMOS.
084800 415-ESCRIBIR-EXTREMOS-E. EXIT.
084900*    PIVOTE GRADO/SECCION CON CORTE DE CONTROL GRADO Y GRAN TOTAL
085000*    (REGLA C8) - SE IMPRIME SUBTOTAL AL CAMBIAR DE GRADO Y GRAN
085100*    TOTAL AL CAMBIAR DE ESCUELA (O AL FINAL DE LA MATRIZ)
085200 420-ESCRIBIR-PIVOTE SECTION.
085300     IF WKS-CE-TOTAL > 0
085400        MOVE ZERO TO WKS-SUB-GRADO-PAGADOS
085500        MOVE ZERO TO WKS-SUB-GRADO-TOTAL
085600        MOVE ZERO TO WKS-GRAN-PAGADOS
085700        MOVE ZERO TO WKS-GRAN-TOTAL
085800        MOVE WCE-ESCUELA-ORDEN(1) TO WKS-ESCUELA-ROTO
085900        MOVE WCE-GRADO-ORDEN(1)   TO WKS-GRADO-ROTO
086000        PERFORM 421-ESCRIBIR-UNA-CELDA
086100            VARYING WKS-IX-CE FROM 1 BY 1
086200            UNTIL WKS-IX-CE > WKS-CE-TOTAL
086300        PERFORM 422-ESCRIBIR-SUBTOTAL-GRADO
086400        PERFORM 423-ESCRIBIR-GRAN-TOTAL
086500     END-IF.
086600 420-ESCRIBIR-PIVOTE-E. EXIT.
086700 421-ESCRIBIR-UNA-CELDA SECTION.
086800     IF WCE-GRADO-ORDEN(WKS-IX-CE) NOT = WKS-GRADO-ROTO
086900        PERFORM 422-ESCRIBIR-SUBTOTAL-GRADO
087000        MOVE WCE-GRADO-ORDEN(WKS-IX-CE) TO WKS-GRADO-ROTO
087100     END-IF
087200     IF WCE-ESCUELA-ORDEN(WKS-IX-CE) NOT = WKS-ESCUELA-ROTO
087300        PERFORM 423-ESCRIBIR-GRAN-TOTAL
087400        MOVE WCE-ESCUELA-ORDEN(WKS-IX-CE) TO WKS-ESCUELA-ROTO
087500     END-IF
087600     MOVE SPACES TO WKS-LINEA-PIVOTE
087700     MOVE WKS-ESC-NOMBRE(WCE-ESCUELA-ORDEN(WKS-IX-CE)) TO WLP-ESCUELA
087800     MOVE WCE-GRADO(WKS-IX-CE)        TO WLP-GRADO
087900     MOVE WCE-SECCION(WKS-IX-CE)      TO WLP-SECCION
088000     MOVE WCE-CONT-PAGADOS(WKS-IX-CE) TO WLP-PAGADOS
088100     MOVE WCE-CONT-TOTAL(WKS-IX-CE)   TO WLP-TOTAL
088200     WRITE REG-ANALRPT FROM WKS-LINEA-PIVOTE
088300     ADD WCE-CONT-PAGADOS(WKS-IX-CE) TO WKS-SUB-GRADO-PAGADOS
088400     ADD WCE-CONT-TOTAL(WKS-IX-CE)   TO WKS-SUB-GRADO-TOTAL
088500     ADD WCE-CONT-PAGADOS(WKS-IX-CE) TO WKS-GRAN-PAGADOS
088600     ADD WCE-CONT-TOTAL(WKS-IX-CE)   TO WKS-GRAN-TOTAL.
088700 421-ESCRIBIR-UNA-CELDA-E. EXIT.
088800 422-ESCRIBIR-SUBTOTAL-GRADO SECTION.
088900     IF WKS-SUB-GRADO-TOTAL > 0
089000        MOVE SPACES TO WKS-LINEA-PIVOTE
089100        MOVE "GRADE TOTAL" TO WLP-ETIQUETA
089200        MOVE WKS-SUB-GRADO-PAGADOS TO WLP-PAGADOS
089300        MOVE WKS-SUB-GRADO-TOTAL   TO WLP-TOTAL
089400        WRITE REG-ANALRPT FROM WKS-LINEA-PIVOTE
089500     END-IF
089600     MOVE ZERO TO WKS-SUB-GRADO-PAGADOS
089700     MOVE ZERO TO WKS-SUB-GRADO-TOTAL.
089800 422-ESCRIBIR-SUBTOTAL-GRADO-E. EXIT.
089900 423-ESCRIBIR-GRAN-TOTAL SECTION.
090000     IF WKS-GRAN-TOTAL > 0
090100        MOVE SPACES TO WKS-LINEA-PIVOTE
090200        MOVE "GRAND TOTAL" TO WLP-ETIQUETA
090300        MOVE WKS-GRAN-PAGADOS TO WLP-PAGADOS
090400        MOVE WKS-GRAN-TOTAL   TO WLP-TOTAL
090500        WRITE REG-ANALRPT FROM WKS-LINEA-PIVOTE
090600     END-IF
090700     MOVE ZERO TO WKS-GRAN-PAGADOS
090800     MOVE ZERO TO WKS-GRAN-TOTAL.
090900 423-ESCRIBIR-GRAN-TOTAL-E. EXIT.
091000 425-ESCRIBIR-PORCENTAJE-GLOBAL SECTION.
091100     MOVE WKS-PORCENTAJE-GLOBAL TO WPG-PORCENTAJE
091200     WRITE REG-ANALRPT FROM WKS-LINEA-PORCENTAJE.
091300 425-ESCRIBIR-PORCENTAJE-GLOBAL-E. EXIT.
091400*    ------------- 8 - ESTADISTICAS DE CONTROL ------------------------
091500 900-ESTADISTICAS SECTION.
091600     DISPLAY ">>>>>>>>>>>>>>>>>>ESTADISTICAS EDU35030<<<<<<<<<<<<<<<"
091700     DISPLAY "* RENGLONES DE FACTURA LEIDOS    : (" WKS-REG-FACTURAS
091800             ")"
091900     DISPLAY "* CONTACTOS LEIDOS               : (" WKS-REG-CONTACTOS
092000             ")"
092100     DISPLAY "* FACTURAS COLAPSADAS            : (" WKS-FC-TOTAL ")"
092200     DISPLAY "* FACTURAS PAGADAS               : ("
092300             WKS-CONT-FACT-PAGADAS ")"
092400     DISPLAY "* TOTAL COBRADO                  : ("
092500             WKS-TOTAL-COBRADO-GLOBAL ")"
092600     DISPLAY "* ALUMNOS AL DIA / TOTAL         : ("
092700             WKS-GLOBAL-ALUM-PAGADOS "/" WKS-GLOBAL-ALUM-TOTAL ")"
092800     DISPLAY "* PORCENTAJE GLOBAL DE COBRO     : ("
092900             WKS-PORCENTAJE-GLOBAL ")"
093000     DISPLAY ">>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
093100 900-ESTADISTICAS-E. EXIT.
