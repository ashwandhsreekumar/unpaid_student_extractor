000100*****************************************************************
000200* APLICACION  : EDUCACION                                       *
000300* COPY-LIB    : EDCONT1                                         *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE CONTACTOS (ALUMNOS)       *
000500*             : EXPORTACION CONTABLE, REGISTRO FIJO DE 120      *
000600*             : POSICIONES.  UN REGISTRO POR ALUMNO/CLIENTE.    *
000700* PROGRAMADOR : D. RAMIREZ (EEDR)                                *
000800* FECHA       : 14/05/1989                                      *
000900*****************************************************************
001000*    14/05/89 EEDR 0000  CREACION DEL COPY PARA EDU35010/020/030*
001100*    09/02/98 JLAM 1123  AMPLIADO CONT-SALDO-APERT-X PARA Y2K   *
001200*                        (VALIDACION DE SALDO NO NUMERICO)      *
001300*    18/07/06 RCAB 0547  CORREGIDO FILLER DEL REDEFINE DE MONTO*
001400*                        (FALTABA CONT-SECCION EN EL CALCULO,  *
001500*                        EL SALDO APERTURA SE LEIA COMO BLANCO)*
001600 01  REG-CONTACTO.
001700     05  CONT-ID                     PIC X(10).
001800     05  CONT-NOMBRE.
001900         10  CONT-NOMBRE-1           PIC X(20).
002000         10  CONT-APELLIDO           PIC X(20).
002100     05  CONT-COD-INSCRIPCION        PIC X(12).
002200     05  CONT-ESCUELA                PIC X(25).
002300         88  CONT-ES-EGS             VALUE "Excel Global School".
002400         88  CONT-ES-ECS             VALUE "Excel Central School".
002500     05  CONT-GRADO                  PIC X(10).
002600     05  CONT-SECCION                PIC X(10).
002700     05  CONT-SALDO-APERTURA         PIC S9(7)V99.
002800     05  FILLER                      PIC X(04).
002900*
003000*    REDEFINE DE VALIDACION - PRUEBA SALDO APERTURA NO NUMERICO
003100 01  REG-CONTACTO-MONTO-R REDEFINES REG-CONTACTO.
003200     05  FILLER                      PIC X(107).
003300     05  CONT-SALDO-APERT-X          PIC X(09).
003400     05  FILLER                      PIC X(04).
