000100*****************************************************************
000200* FECHA       : 19/02/1990                                      *
000300* PROGRAMADOR : D. RAMIREZ (DRAM)                                *
000400* APLICACION  : EDUCACION                                       *
000500* PROGRAMA    : EDU35020                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : EXTRACCION DE MOROSOS DE CUOTA INICIAL Y DE     *
000800*             : SALDO DE APERTURA.  LEE PAGOS APLICADOS AL      *
000900*             : SALDO DE APERTURA, EL MAESTRO DE CONTACTOS Y    *
001000*             : LAS FACTURAS DE COLEGIATURA; COMBINA AMBAS      *
001100*             : LISTAS DE MOROSOS SIN DUPLICAR CLIENTE, Y       *
001200*             : EMITE UN SOLO REPORTE COMBINADO ORDENADO POR    *
001300*             : ESCUELA/GRADO/SECCION/NOMBRE DE ALUMNO.         *
001400* ARCHIVOS    : PAYMENTS (ENTRADA), CONTACTS (ENTRADA),         *
001500*             : INVOICES (ENTRADA), MOROSRPT (SALIDA)           *
001600* ACCION (ES) : E=EXTRAE, C=COMBINA, R=REPORTA                   *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* INSTALADO   : 26/02/1990                                      *
001900*****************************************************************
002000*                  B I T A C O R A   D E   C A M B I O S
002100*****************************************************************
002200*    19/02/90 DRAM 0046  VERSION INICIAL DEL PROGRAMA.          *
002300*    22/02/90 DRAM 0048  CORRIGE SALDO DE APERTURA NO NUMERICO  *
002400*                        TOMADO COMO CERO.                       *
002500*    14/11/90 MVSQ 0099  AGREGA VALIDACION DE PAGO APLICADO A   *
002600*                        SALDO DE APERTURA POR LITERAL EXACTA.  *
002700*    10/06/91 MVSQ 0141  REUTILIZA CLASIFICACION DE RENGLON DE  *
002800*                        FACTURA DE CUOTA INICIAL (EDU35010).   *
002900*    25/03/92 MVSQ 0178  ELIMINA DUPLICADOS AL COMBINAR AMBAS   *
003000*                        LISTAS DE MOROSOS POR NUMERO DE CLIENTE*
003100*    20/09/93 STOJ 0234  ORDENA EL REPORTE COMBINADO POR NOMBRE *
003200*                        DE ALUMNO ANTES DE ESCRIBIR.            *
003300*    08/01/94 STOJ 0262  CORRIGE SECCION EN BLANCO = "GENERAL". *
003400*    30/09/96 JLAM 0341  SEPARA MOTIVO DE MOROSIDAD (APERTURA   *
003500*                        VS CUOTA INICIAL) EN EL RENGLON DE      *
003600*                        SALIDA.                                 *
003700*    12/02/98 JLAM 0403  REVISION PARA AÑO 2000 - VALIDACION DE *
003800*                        MONTOS NO NUMERICOS CON REDEFINES DE    *
003900*                        4 DIGITOS DE AÑO.                       *
004000*    15/03/99 JLAM 0416  PRUEBA FINAL DE TRANSICION DE SIGLO.   *
004100*    09/10/00 RCAB 0451  AGREGA CONTEO DE MOROSOS POR MOTIVO EN *
004200*                        ESTADISTICAS.                            *
004300*    14/08/03 RCAB 0502  CORRIGE MOROSOS DE CUOTA INICIAL (REGLA*
004400*                        B3): AHORA REVISA TODAS LAS FACTURAS DE*
004500*                        CUOTA INICIAL DEL CLIENTE EN LA MISMA   *
004600*                        ESCUELA Y SOLO LOS EXCLUYE SI ALGUNA    *
004700*                        ESTA CERRADA O PAGADA; ANTES SE EMITIA  *
004800*                        CON SOLO VER EL RENGLON VENCIDO.        *
004900*    02/03/04 RCAB 0511  REHACE EL RENGLON DE SALIDA SEGUN EL    *
005000*                        LAYOUT DEL MOROSO COMBINADO: SEPARA     *
005100*                        SALDO, PAGADO Y RESTANTE DE APERTURA EN *
005200*                        CAMPOS PROPIOS Y ELIMINA EL CODIGO DE   *
005300*                        ESCUELA Y EL MOTIVO COMBINADO           *
005400*                        "APERTURA+INICIAL" (REGLA B4: LA FILA   *
005500*                        DE CUOTA INICIAL DEBE GANAR SOLA).      *
005600*    19/11/04 RCAB 0523  CORRIGE EL ORDEN DEL REPORTE COMBINADO: *
005700*                        AHORA POR ESCUELA/GRADO/SECCION/NOMBRE  *
005800*                        SEGUN REGLA B5 (ANTES SOLO POR NOMBRE). *
005900*    05/05/05 RCAB 0531  AGREGA SUMA DE SALDO RESTANTE DE        *
006000*                        APERTURA A LAS ESTADISTICAS DE CONTROL  *
006100*                        DEL PASO 6.                              *
006200*    18/07/06 RCAB 0548  CORRIGE SECCION EN BLANCO: ESTE PROGRAMA*
006300*                        NO ES EDU35010 Y NO DEBE USAR "GENERAL".*
006400*                        SE VOLVIO A COPIAR ESE LITERAL POR ERROR*
006500*                        (VER 08/01/94 STOJ 0262); EL MOROSO      *
006600*                        COMBINADO USA GUION "-" PARA SECCION EN  *
006700*                        BLANCO, TANTO EN EL RENGLON DE APERTURA  *
006800*                        COMO EN EL DE CUOTA INICIAL.             *
006900*****************************************************************
007000 IDENTIFICATION DIVISION.
007100 PROGRAM-ID.                    EDU35020.
007200 AUTHOR.                        D. RAMIREZ.
007300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS-EDUCACION.
007400 DATE-WRITTEN.                  19/02/1990.
007500 DATE-COMPILED.                 18/07/2006.
007600 SECURITY.                      CONFIDENCIAL - USO INTERNO COLEGIO.
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT PAYMENTS   ASSIGN TO PAYMENTS
008400                        ORGANIZATION IS LINE SEQUENTIAL
008500                        FILE STATUS  IS FS-PAGOS.
008600     SELECT CONTACTS   ASSIGN TO CONTACTS
008700                        ORGANIZATION IS LINE SEQUENTIAL
008800                        FILE STATUS  IS FS-CONTACTOS.
008900     SELECT INVOICES   ASSIGN TO INVOICES
009000                        ORGANIZATION IS LINE SEQUENTIAL
009100                        FILE STATUS  IS FS-FACTURAS.
009200     SELECT MOROSRPT   ASSIGN TO MOROSRPT
009300                        ORGANIZATION IS LINE SEQUENTIAL
009400                        FILE STATUS  IS FS-MOROSRPT.
009500 DATA DIVISION.
009600 FILE SECTION.
009700*    RECIBOS APLICADOS (PAGOS DE CLIENTE)
009800 FD  PAYMENTS.
009900     COPY EDPAGO1.
010000*    MAESTRO DE CONTACTOS (ALUMNOS)
010100 FD  CONTACTS.
010200     COPY EDCONT1.
010300*    FACTURAS DE COLEGIATURA (UN RENGLON POR LINEA DE FACTURA)
010400 FD  INVOICES.
010500     COPY EDINVL1.
010600*    REPORTE COMBINADO DE MOROSOS - APERTURA Y CUOTA INICIAL
010700 FD  MOROSRPT
010800     LABEL RECORD IS OMITTED.
010900 01  REG-MOROSRPT                PIC X(170).
011000 WORKING-STORAGE SECTION.
011100*****************************************************************
011200*               C A M P O S   D E   C O N T R O L
011300*****************************************************************
011400 01  WKS-PROGRAMA                PIC X(08) VALUE "EDU35020".
011500 01  FS-PAGOS                    PIC 9(02) VALUE ZEROS.
011600 01  FS-CONTACTOS                PIC 9(02) VALUE ZEROS.
011700 01  FS-FACTURAS                 PIC 9(02) VALUE ZEROS.
011800 01  FS-MOROSRPT                 PIC 9(02) VALUE ZEROS.
011900 01  WKS-FECHA-CORRIDA           PIC X(10) VALUE "2025-11-15".
012000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
012100     05  WKS-FC-AAAA             PIC X(04).
012200     05  FILLER                  PIC X(01).
012300     05  WKS-FC-MM               PIC X(02).
012400     05  FILLER                  PIC X(01).
012500     05  WKS-FC-DD               PIC X(02).
012600*****************************************************************
012700*   T A B L A   D E   G R A D O S   (ORDEN CANONICO)  REGLA C8
012800*****************************************************************
012900 01  WKS-TABLA-GRADOS-INI.
013000     05  FILLER  PIC X(10) VALUE "Pre-KG    ".
013100     05  FILLER  PIC X(10) VALUE "LKG       ".
013200     05  FILLER  PIC X(10) VALUE "UKG       ".
013300     05  FILLER  PIC X(10) VALUE "Grade 01  ".
013400     05  FILLER  PIC X(10) VALUE "Grade 02  ".
013500     05  FILLER  PIC X(10) VALUE "Grade 03  ".
013600     05  FILLER  PIC X(10) VALUE "Grade 04  ".
013700     05  FILLER  PIC X(10) VALUE "Grade 05  ".
013800     05  FILLER  PIC X(10) VALUE "Grade 06  ".
013900     05  FILLER  PIC X(10) VALUE "Grade 07  ".
014000     05  FILLER  PIC X(10) VALUE "Grade 08  ".
014100     05  FILLER  PIC X(10) VALUE "Grade 09  ".
014200     05  FILLER  PIC X(10) VALUE "Grade 10  ".
014300     05  FILLER  PIC X(10) VALUE "Grade 11  ".
014400     05  FILLER  PIC X(10) VALUE "Grade 12  ".
014500 01  WKS-TABLA-GRADOS REDEFINES WKS-TABLA-GRADOS-INI.
014600     05  WKS-GRADO-ENTRADA OCCURS 15 TIMES INDEXED BY WKS-IX-GRD.
014700         10  WKS-GRADO-NOMBRE    PIC X(10).
014800*****************************************************************
014900*   T A B L A   D E   C L I E N T E S   C O N   A P E R T U R A
015000*****************************************************************
015100 01  WKS-TABLA-APERTURA.
015200     05  WKS-APE-TOTAL           PIC 9(04) COMP VALUE ZERO.
015300     05  WKS-APE-ENTRADA OCCURS 500 TIMES INDEXED BY WKS-IX-APE.
015400         10  WAP-ID-CLIENTE      PIC X(10).
015500         10  WAP-MONTO-PAGADO    PIC S9(7)V99.
015600*****************************************************************
015700*             T A B L A   D E   C O N T A C T O S
015800*****************************************************************
015900 01  WKS-TABLA-CONTACTOS.
016000     05  WKS-CONT-TOTAL          PIC 9(04) COMP VALUE ZERO.
016100     05  WKS-CONT-ENTRADA OCCURS 500 TIMES INDEXED BY WKS-IX-CONT.
016200         10  WC-ID               PIC X(10).
016300         10  WC-NOMBRE           PIC X(41).
016400         10  WC-ENROLL           PIC X(12).
016500         10  WC-ESCUELA          PIC X(25).
016600         10  WC-GRADO            PIC X(10).
016700         10  WC-SECCION          PIC X(10).
016800         10  WC-GRADO-ORDEN      PIC 9(02) COMP.
016900         10  WC-SALDO-APERTURA   PIC S9(7)V99.
017000*****************************************************************
017100*   T A B L A   D E   R E N G L O N E S   D E   C U O T A
017200*   I N I C I A L   (T O D O S   L O S   E S T A D O S)
017300*   REGLA B3 - SE GUARDA CADA RENGLON, NO SOLO LOS VENCIDOS,
017400*   PARA PODER REVISAR DESPUES SI ALGUNO QUEDO CERRADO O PAGADO
017500*****************************************************************
017600 01  WKS-TABLA-FACT-INI.
017700     05  WKS-FIN-TOTAL           PIC 9(04) COMP VALUE ZERO.
017800     05  WKS-FIN-ENTRADA OCCURS 2000 TIMES INDEXED BY WKS-IX-FIN.
017900         10  WFI-ID-CLIENTE      PIC X(10).
018000         10  WFI-NOMBRE          PIC X(40).
018100         10  WFI-ESCUELA         PIC X(25).
018200         10  WFI-GRADO           PIC X(10).
018300         10  WFI-SECCION         PIC X(10).
018400         10  WFI-MARCA-MOROSO    PIC X(01).
018500             88  WFI-ES-MOROSO        VALUE "S".
018600         10  WFI-MARCA-CERRADA-PAGADA PIC X(01).
018700             88  WFI-CERRADA-O-PAGADA     VALUE "S".
018800*****************************************************************
018900*   T A B L A   D E   G R U P O S   M O R O S O S   D E
019000*   C U O T A   I N I C I A L  (CLIENTE/GRADO/SECCION DISTINTOS)
019100*****************************************************************
019200 01  WKS-TABLA-GRUPOS-INI.
019300     05  WKS-GRP-TOTAL           PIC 9(04) COMP VALUE ZERO.
019400     05  WKS-GRP-ENTRADA OCCURS 500 TIMES INDEXED BY WKS-IX-GRP.
019500         10  WG-ID-CLIENTE       PIC X(10).
019600         10  WG-NOMBRE           PIC X(40).
019700         10  WG-ESCUELA          PIC X(25).
019800         10  WG-GRADO            PIC X(10).
019900         10  WG-SECCION          PIC X(10).
020000         10  WG-GRADO-ORDEN      PIC 9(02) COMP.
020100*****************************************************************
020200*   T A B L A   D E   M O R O S O S   (APERTURA + CUOTA INICIAL)
020300*   LAYOUT DEL MOROSO COMBINADO - VER REGLAS B2/B3/B4
020400*****************************************************************
020500 01  WKS-TABLA-MOROSOS.
020600     05  WKS-MOR-TOTAL           PIC 9(04) COMP VALUE ZERO.
020700     05  WKS-MOR-ENTRADA OCCURS 1000 TIMES INDEXED BY WKS-IX-MOR.
020800         10  WM-ID-CLIENTE       PIC X(10).
020900         10  WM-NOMBRE           PIC X(41).
021000         10  WM-ESCUELA          PIC X(25).
021100         10  WM-GRADO            PIC X(10).
021200         10  WM-SECCION          PIC X(10).
021300         10  WM-GRADO-ORDEN      PIC 9(02) COMP.
021400         10  WM-ESTATUS          PIC X(30).
021500         10  WM-SALDO-APERTURA   PIC S9(7)V99.
021600         10  WM-PAGADO-APERTURA  PIC S9(7)V99.
021700         10  WM-RESTANTE-APERTURA PIC S9(7)V99.
021800*****************************************************************
021900*               C A M P O S   D E   T R A B A J O
022000*****************************************************************
022100 01  WKS-INDICES.
022200     05  WKS-IX-AUX1             PIC 9(04) COMP VALUE ZERO.
022300     05  WKS-IX-AUX2             PIC 9(04) COMP VALUE ZERO.
022400     05  WKS-IX-SWAP             PIC 9(04) COMP VALUE ZERO.
022500 01  WKS-SALDO-NUMERICO          PIC S9(7)V99 VALUE ZERO.
022600 01  WKS-ENCONTRADO              PIC X(01) VALUE "N".
022700     88  WKS-SI-ENCONTRADO           VALUE "S".
022800 01  WKS-TIENE-CERRADA           PIC X(01) VALUE "N".
022900     88  WKS-SI-TIENE-CERRADA        VALUE "S".
023000 01  WKS-CONTADOR-SUB            PIC 9(04) COMP VALUE ZERO.
023100 01  WKS-HOLD-MOROSO.
023200     05  HOLD-ID-CLIENTE         PIC X(10).
023300     05  HOLD-NOMBRE             PIC X(41).
023400     05  HOLD-ESCUELA            PIC X(25).
023500     05  HOLD-GRADO              PIC X(10).
023600     05  HOLD-SECCION            PIC X(10).
023700     05  HOLD-GRADO-ORDEN        PIC 9(02) COMP.
023800     05  HOLD-ESTATUS            PIC X(30).
023900     05  HOLD-SALDO-APERTURA     PIC S9(7)V99.
024000     05  HOLD-PAGADO-APERTURA    PIC S9(7)V99.
024100     05  HOLD-RESTANTE-APERTURA  PIC S9(7)V99.
024200*****************************************************************
024300*               L I N E A   D E   R E P O R T E
024400*****************************************************************
024500 01  WKS-LINEA-MOROSRPT.
024600     05  WLN-ID                  PIC X(10).
024700     05  FILLER                  PIC X(01) VALUE SPACE.
024800     05  WLN-NOMBRE              PIC X(41).
024900     05  FILLER                  PIC X(01) VALUE SPACE.
025000     05  WLN-ESCUELA             PIC X(25).
025100     05  FILLER                  PIC X(01) VALUE SPACE.
025200     05  WLN-GRADO               PIC X(10).
025300     05  FILLER                  PIC X(01) VALUE SPACE.
025400     05  WLN-SECCION             PIC X(10).
025500     05  FILLER                  PIC X(01) VALUE SPACE.
025600     05  WLN-ESTATUS             PIC X(30).
025700     05  FILLER                  PIC X(01) VALUE SPACE.
025800     05  WLN-SALDO-APERTURA      PIC Z(6)9.99.
025900     05  FILLER                  PIC X(01) VALUE SPACE.
026000     05  WLN-PAGADO-APERTURA     PIC Z(6)9.99.
026100     05  FILLER                  PIC X(01) VALUE SPACE.
026200     05  WLN-RESTANTE-APERTURA   PIC Z(6)9.99.
026300     05  FILLER                  PIC X(06).
026400*****************************************************************
026500*               E S T A D I S T I C A S
026600*****************************************************************
026700 01  WKS-ESTADISTICAS.
026800     05  WKS-REG-PAGOS           PIC 9(05) COMP VALUE ZERO.
026900     05  WKS-REG-CONTACTOS       PIC 9(05) COMP VALUE ZERO.
027000     05  WKS-REG-FACTURAS        PIC 9(05) COMP VALUE ZERO.
027100     05  WKS-MOROSOS-APERTURA    PIC 9(05) COMP VALUE ZERO.
027200     05  WKS-MOROSOS-CUOTA-INI   PIC 9(05) COMP VALUE ZERO.
027300     05  WKS-TOTAL-RESTANTE-APERTURA PIC S9(8)V99 VALUE ZERO.
027400 PROCEDURE DIVISION.
027500 100-PRINCIPAL SECTION.
027600     PERFORM 110-CARGAR-PAGOS-APERTURA
027700     PERFORM 120-CARGAR-CONTACTOS
027800     PERFORM 140-CARGAR-FACTURAS
027900     PERFORM 145-ARMAR-GRUPOS-CUOTA-INICIAL
028000     PERFORM 150-ARMAR-MOROSOS-CUOTA-INICIAL
028100         VARYING WKS-IX-GRP FROM 1 BY 1
028200         UNTIL WKS-IX-GRP > WKS-GRP-TOTAL
028300     PERFORM 165-ARMAR-MOROSOS-APERTURA
028400         VARYING WKS-IX-CONT FROM 1 BY 1
028500         UNTIL WKS-IX-CONT > WKS-CONT-TOTAL
028600     PERFORM 300-ORDENAR-MOROSOS
028700     PERFORM 400-ESCRIBIR-REPORTE-MOROSOS
028800     PERFORM 900-ESTADISTICAS
028900     STOP RUN.
029000 100-PRINCIPAL-E. EXIT.
029100*    ------------- 1 - PAGOS APLICADOS AL SALDO DE APERTURA --------
029200*    REGLA B1 - SOLO PAGOS CUYA REFERENCIA SEA LA APERTURA EXACTA
029300 110-CARGAR-PAGOS-APERTURA SECTION.
029400     OPEN INPUT PAYMENTS
029500     IF FS-PAGOS NOT = 0
029600        DISPLAY "EDU35020 - ERROR AL ABRIR PAYMENTS: " FS-PAGOS
029700                 UPON CONSOLE
029800        MOVE 91 TO RETURN-CODE
029900        STOP RUN
030000     END-IF
030100     READ PAYMENTS
030200         AT END MOVE 10 TO FS-PAGOS
030300     END-READ
030400     PERFORM 112-PROBAR-PAGO-APERTURA UNTIL FS-PAGOS = 10
030500     CLOSE PAYMENTS.
030600 110-CARGAR-PAGOS-APERTURA-E. EXIT.
030700 112-PROBAR-PAGO-APERTURA SECTION.
030800     ADD 1 TO WKS-REG-PAGOS
030900     IF PAGO-ES-SALDO-APERTURA
031000        PERFORM 111-ACUMULAR-PAGO-APERTURA
031100     END-IF
031200     READ PAYMENTS
031300         AT END MOVE 10 TO FS-PAGOS
031400     END-READ.
031500 112-PROBAR-PAGO-APERTURA-E. EXIT.
031600 111-ACUMULAR-PAGO-APERTURA SECTION.
031700     MOVE "N" TO WKS-ENCONTRADO
031800     PERFORM 113-PROBAR-APERTURA-EXISTE
031900         VARYING WKS-IX-APE FROM 1 BY 1
032000         UNTIL WKS-IX-APE > WKS-APE-TOTAL OR WKS-SI-ENCONTRADO
032100     IF NOT WKS-SI-ENCONTRADO
032200        ADD 1 TO WKS-APE-TOTAL
032300        SET WKS-IX-APE TO WKS-APE-TOTAL
032400        MOVE PAGO-ID-CLIENTE TO WAP-ID-CLIENTE(WKS-IX-APE)
032500        MOVE ZERO TO WAP-MONTO-PAGADO(WKS-IX-APE)
032600     END-IF
032700     IF PAGO-MONTO-X NOT NUMERIC
032800        CONTINUE
032900     ELSE
033000        ADD PAGO-MONTO-APLICADO TO WAP-MONTO-PAGADO(WKS-IX-APE)
033100     END-IF.
033200 111-ACUMULAR-PAGO-APERTURA-E. EXIT.
033300 113-PROBAR-APERTURA-EXISTE SECTION.
033400     IF WAP-ID-CLIENTE(WKS-IX-APE) = PAGO-ID-CLIENTE
033500        MOVE "S" TO WKS-ENCONTRADO
033600     END-IF.
033700 113-PROBAR-APERTURA-EXISTE-E. EXIT.
033800*    ------------- 2 - CARGA DEL MAESTRO DE CONTACTOS ---------------
033900 120-CARGAR-CONTACTOS SECTION.
034000     OPEN INPUT CONTACTS
034100     IF FS-CONTACTOS NOT = 0
034200        DISPLAY "EDU35020 - ERROR AL ABRIR CONTACTS: " FS-CONTACTOS
034300                 UPON CONSOLE
034400        MOVE 91 TO RETURN-CODE
034500        STOP RUN
034600     END-IF
034700     READ CONTACTS
034800         AT END MOVE 10 TO FS-CONTACTOS
034900     END-READ
035000     PERFORM 121-GUARDAR-CONTACTO UNTIL FS-CONTACTOS = 10
035100     CLOSE CONTACTS.
035200 120-CARGAR-CONTACTOS-E. EXIT.
035300 121-GUARDAR-CONTACTO SECTION.
035400     ADD 1 TO WKS-CONT-TOTAL
035500     ADD 1 TO WKS-REG-CONTACTOS
035600     SET WKS-IX-CONT TO WKS-CONT-TOTAL
035700     MOVE CONT-ID              TO WC-ID(WKS-IX-CONT)
035800     MOVE CONT-COD-INSCRIPCION TO WC-ENROLL(WKS-IX-CONT)
035900     MOVE CONT-ESCUELA         TO WC-ESCUELA(WKS-IX-CONT)
036000     MOVE CONT-GRADO           TO WC-GRADO(WKS-IX-CONT)
036100     IF CONT-SECCION = SPACES
036200        MOVE "-" TO WC-SECCION(WKS-IX-CONT)
036300     ELSE
036400        MOVE CONT-SECCION TO WC-SECCION(WKS-IX-CONT)
036500     END-IF
036600     STRING CONT-NOMBRE-1 DELIMITED BY SPACE
036700            " "           DELIMITED BY SIZE
036800            CONT-APELLIDO DELIMITED BY SPACE
036900            INTO WC-NOMBRE(WKS-IX-CONT)
037000     MOVE 99 TO WC-GRADO-ORDEN(WKS-IX-CONT)
037100     PERFORM 122-BUSCAR-ORDEN-GRADO-CONT
037200         VARYING WKS-IX-GRD FROM 1 BY 1
037300         UNTIL WKS-IX-GRD > 15
037400     IF CONT-SALDO-APERT-X NOT NUMERIC
037500        MOVE ZERO TO WKS-SALDO-NUMERICO
037600     ELSE
037700        MOVE CONT-SALDO-APERTURA TO WKS-SALDO-NUMERICO
037800     END-IF
037900     MOVE WKS-SALDO-NUMERICO TO WC-SALDO-APERTURA(WKS-IX-CONT)
038000     READ CONTACTS
038100         AT END MOVE 10 TO FS-CONTACTOS
038200     END-READ.
038300 121-GUARDAR-CONTACTO-E. EXIT.
038400 122-BUSCAR-ORDEN-GRADO-CONT SECTION.
038500     IF WKS-GRADO-NOMBRE(WKS-IX-GRD) = CONT-GRADO
038600        MOVE WKS-IX-GRD TO WC-GRADO-ORDEN(WKS-IX-CONT)
038700     END-IF.
038800 122-BUSCAR-ORDEN-GRADO-CONT-E. EXIT.
038900*    ------------- 3 - FACTURAS DE CUOTA INICIAL (REGLA B3) --------
039000*    SE GUARDA TODO RENGLON DE "INITIAL ACADEMIC FEE", SIN
039100*    IMPORTAR EL ESTADO, PARA PODER REVISAR DESPUES TODAS LAS
039200*    FACTURAS DE CUOTA INICIAL DEL CLIENTE (REGLA B3)
039300 140-CARGAR-FACTURAS SECTION.
039400     OPEN INPUT INVOICES
039500     IF FS-FACTURAS NOT = 0
039600        DISPLAY "EDU35020 - ERROR AL ABRIR INVOICES: " FS-FACTURAS
039700                 UPON CONSOLE
039800        MOVE 91 TO RETURN-CODE
039900        STOP RUN
040000     END-IF
040100     READ INVOICES
040200         AT END MOVE 10 TO FS-FACTURAS
040300     END-READ
040400     PERFORM 142-PROBAR-RENGLON-FACTURA UNTIL FS-FACTURAS = 10
040500     CLOSE INVOICES.
040600 140-CARGAR-FACTURAS-E. EXIT.
040700 142-PROBAR-RENGLON-FACTURA SECTION.
040800     ADD 1 TO WKS-REG-FACTURAS
040900     PERFORM 141-CLASIFICAR-LINEA
041000     READ INVOICES
041100         AT END MOVE 10 TO FS-FACTURAS
041200     END-READ.
041300 142-PROBAR-RENGLON-FACTURA-E. EXIT.
041400*    REGLA A2 RESTRINGIDA A "INITIAL ACADEMIC FEE"
041500 141-CLASIFICAR-LINEA SECTION.
041600     MOVE ZERO TO WKS-CONTADOR-SUB
041700     INSPECT FACT-NOMBRE-RUBRO TALLYING WKS-CONTADOR-SUB
041800             FOR ALL "Initial Academic Fee"
041900     IF WKS-CONTADOR-SUB > 0
042000        PERFORM 143-GUARDAR-RENGLON-CUOTA-INICIAL
042100     END-IF.
042200 141-CLASIFICAR-LINEA-E. EXIT.
042300*    GUARDA EL RENGLON CON SU BANDERA DE MORA (REGLA A1) Y SU
042400*    BANDERA DE CERRADA/PAGADA PARA LA PRUEBA DE LA REGLA B3
042500 143-GUARDAR-RENGLON-CUOTA-INICIAL SECTION.
042600     ADD 1 TO WKS-FIN-TOTAL
042700     SET WKS-IX-FIN TO WKS-FIN-TOTAL
042800     MOVE FACT-ID-CLIENTE   TO WFI-ID-CLIENTE(WKS-IX-FIN)
042900     MOVE FACT-NOMBRE-CLIENTE TO WFI-NOMBRE(WKS-IX-FIN)
043000     MOVE FACT-ESCUELA      TO WFI-ESCUELA(WKS-IX-FIN)
043100     MOVE FACT-GRADO        TO WFI-GRADO(WKS-IX-FIN)
043200     IF FACT-SECCION = SPACES
043300        MOVE "-" TO WFI-SECCION(WKS-IX-FIN)
043400     ELSE
043500        MOVE FACT-SECCION TO WFI-SECCION(WKS-IX-FIN)
043600     END-IF
043700     MOVE "N" TO WFI-MARCA-MOROSO(WKS-IX-FIN)
043800     IF FACT-EST-VENCIDA
043900        MOVE "S" TO WFI-MARCA-MOROSO(WKS-IX-FIN)
044000     ELSE
044100        IF FACT-EST-PARCIAL AND FACT-FECHA-VENCE NOT = SPACES
044200           AND FACT-FECHA-VENCE < WKS-FECHA-CORRIDA
044300           MOVE "S" TO WFI-MARCA-MOROSO(WKS-IX-FIN)
044400        END-IF
044500     END-IF
044600     MOVE "N" TO WFI-MARCA-CERRADA-PAGADA(WKS-IX-FIN)
044700     IF FACT-EST-CERRADA OR FACT-EST-PAGADA
044800        MOVE "S" TO WFI-MARCA-CERRADA-PAGADA(WKS-IX-FIN)
044900     END-IF.
045000 143-GUARDAR-RENGLON-CUOTA-INICIAL-E. EXIT.
045100*    ------------- 3B - GRUPOS DISTINTOS DE CUOTA INICIAL MOROSA ---
045200*    REGLA B3 - UN GRUPO POR CLIENTE/GRADO/SECCION ENTRE LOS
045300*    RENGLONES MARCADOS MOROSOS (REGLA A1)
045400 145-ARMAR-GRUPOS-CUOTA-INICIAL SECTION.
045500     PERFORM 146-PROBAR-RENGLON-MOROSO
045600         VARYING WKS-IX-FIN FROM 1 BY 1
045700         UNTIL WKS-IX-FIN > WKS-FIN-TOTAL.
045800 145-ARMAR-GRUPOS-CUOTA-INICIAL-E. EXIT.
045900 146-PROBAR-RENGLON-MOROSO SECTION.
046000     IF WFI-ES-MOROSO(WKS-IX-FIN)
046100        MOVE "N" TO WKS-ENCONTRADO
046200        PERFORM 147-PROBAR-GRUPO-EXISTE
046300            VARYING WKS-IX-GRP FROM 1 BY 1
046400            UNTIL WKS-IX-GRP > WKS-GRP-TOTAL OR WKS-SI-ENCONTRADO
046500        IF NOT WKS-SI-ENCONTRADO
046600           PERFORM 148-AGREGAR-GRUPO-CUOTA-INICIAL
046700        END-IF
046800     END-IF.
046900 146-PROBAR-RENGLON-MOROSO-E. EXIT.
047000 147-PROBAR-GRUPO-EXISTE SECTION.
047100     IF WG-ID-CLIENTE(WKS-IX-GRP) = WFI-ID-CLIENTE(WKS-IX-FIN)
047200        AND WG-GRADO(WKS-IX-GRP) = WFI-GRADO(WKS-IX-FIN)
047300        AND WG-SECCION(WKS-IX-GRP) = WFI-SECCION(WKS-IX-FIN)
047400        MOVE "S" TO WKS-ENCONTRADO
047500     END-IF.
047600 147-PROBAR-GRUPO-EXISTE-E. EXIT.
047700 148-AGREGAR-GRUPO-CUOTA-INICIAL SECTION.
047800     ADD 1 TO WKS-GRP-TOTAL
047900     SET WKS-IX-GRP TO WKS-GRP-TOTAL
048000     MOVE WFI-ID-CLIENTE(WKS-IX-FIN) TO WG-ID-CLIENTE(WKS-IX-GRP)
048100     MOVE WFI-NOMBRE(WKS-IX-FIN)     TO WG-NOMBRE(WKS-IX-GRP)
048200     MOVE WFI-ESCUELA(WKS-IX-FIN)    TO WG-ESCUELA(WKS-IX-GRP)
048300     MOVE WFI-GRADO(WKS-IX-FIN)      TO WG-GRADO(WKS-IX-GRP)
048400     MOVE WFI-SECCION(WKS-IX-FIN)    TO WG-SECCION(WKS-IX-GRP)
048500     MOVE 99 TO WG-GRADO-ORDEN(WKS-IX-GRP)
048600     PERFORM 149-BUSCAR-ORDEN-GRADO-GRP
048700         VARYING WKS-IX-GRD FROM 1 BY 1
048800         UNTIL WKS-IX-GRD > 15.
048900 148-AGREGAR-GRUPO-CUOTA-INICIAL-E. EXIT.
049000 149-BUSCAR-ORDEN-GRADO-GRP SECTION.
049100     IF WKS-GRADO-NOMBRE(WKS-IX-GRD) = WG-GRADO(WKS-IX-GRP)
049200        MOVE WKS-IX-GRD TO WG-GRADO-ORDEN(WKS-IX-GRP)
049300     END-IF.
049400 149-BUSCAR-ORDEN-GRADO-GRP-E. EXIT.
049500*    ------------- 3C - EMISION DE MOROSOS DE CUOTA INICIAL --------
049600*    REGLA B3 - SOLO SE EXCLUYE AL CLIENTE SI, ENTRE TODAS SUS
049700*    FACTURAS DE CUOTA INICIAL DE LA MISMA ESCUELA (CUALQUIER
049800*    ESTADO), ALGUNA QUEDO CERRADA O PAGADA; EL SALDO SUMADO EN
049900*    CERO NO LO LIBERA AQUI COMO SI LO HACE LA REGLA A4.
050000 150-ARMAR-MOROSOS-CUOTA-INICIAL SECTION.
050100     MOVE "N" TO WKS-TIENE-CERRADA
050200     PERFORM 152-PROBAR-CERRADA-O-PAGADA
050300         VARYING WKS-IX-FIN FROM 1 BY 1
050400         UNTIL WKS-IX-FIN > WKS-FIN-TOTAL
050500     IF NOT WKS-SI-TIENE-CERRADA
050600        PERFORM 151-AGREGAR-MOROSO-CUOTA-INICIAL
050700        ADD 1 TO WKS-MOROSOS-CUOTA-INI
050800     END-IF.
050900 150-ARMAR-MOROSOS-CUOTA-INICIAL-E. EXIT.
051000 151-AGREGAR-MOROSO-CUOTA-INICIAL SECTION.
051100     ADD 1 TO WKS-MOR-TOTAL
051200     SET WKS-IX-MOR TO WKS-MOR-TOTAL
051300     MOVE WG-ID-CLIENTE(WKS-IX-GRP)  TO WM-ID-CLIENTE(WKS-IX-MOR)
051400     MOVE WG-NOMBRE(WKS-IX-GRP)      TO WM-NOMBRE(WKS-IX-MOR)
051500     MOVE WG-ESCUELA(WKS-IX-GRP)     TO WM-ESCUELA(WKS-IX-MOR)
051600     MOVE WG-GRADO(WKS-IX-GRP)       TO WM-GRADO(WKS-IX-MOR)
051700     MOVE WG-SECCION(WKS-IX-GRP)     TO WM-SECCION(WKS-IX-MOR)
051800     MOVE WG-GRADO-ORDEN(WKS-IX-GRP) TO WM-GRADO-ORDEN(WKS-IX-MOR)
051900     MOVE "Initial Fee Not Paid" TO WM-ESTATUS(WKS-IX-MOR)
052000     MOVE ZERO TO WM-SALDO-APERTURA(WKS-IX-MOR)
052100     MOVE ZERO TO WM-PAGADO-APERTURA(WKS-IX-MOR)
052200     MOVE ZERO TO WM-RESTANTE-APERTURA(WKS-IX-MOR).
052300 151-AGREGAR-MOROSO-CUOTA-INICIAL-E. EXIT.
052400 152-PROBAR-CERRADA-O-PAGADA SECTION.
052500     IF WFI-ID-CLIENTE(WKS-IX-FIN) = WG-ID-CLIENTE(WKS-IX-GRP)
052600        AND WFI-ESCUELA(WKS-IX-FIN) = WG-ESCUELA(WKS-IX-GRP)
052700        AND WFI-CERRADA-O-PAGADA(WKS-IX-FIN)
052800        MOVE "S" TO WKS-TIENE-CERRADA
052900     END-IF.
053000 152-PROBAR-CERRADA-O-PAGADA-E. EXIT.
053100*    ------------- 4 - MOROSOS DE SALDO DE APERTURA (REGLA B2) -----
053200*    SE ARMA DESPUES DE LOS MOROSOS DE CUOTA INICIAL PARA QUE LA
053300*    REGLA B4 SE CUMPLA POR ORDEN DE LLEGADA: SI EL CLIENTE YA
053400*    QUEDO REGISTRADO POR CUOTA INICIAL, NO SE AGREGA DE NUEVO.
053500 165-ARMAR-MOROSOS-APERTURA SECTION.
053600     MOVE "N" TO WKS-ENCONTRADO
053700     PERFORM 131-PROBAR-APERTURA-POR-ID
053800         VARYING WKS-IX-APE FROM 1 BY 1
053900         UNTIL WKS-IX-APE > WKS-APE-TOTAL OR WKS-SI-ENCONTRADO
054000     IF WKS-SI-ENCONTRADO
054100        COMPUTE WKS-SALDO-NUMERICO =
054200                WC-SALDO-APERTURA(WKS-IX-CONT)
054300                - WAP-MONTO-PAGADO(WKS-IX-APE)
054400     ELSE
054500        MOVE WC-SALDO-APERTURA(WKS-IX-CONT) TO WKS-SALDO-NUMERICO
054600     END-IF
054700     IF WKS-SALDO-NUMERICO > 0 AND WC-SALDO-APERTURA(WKS-IX-CONT) > 0
054800        MOVE "N" TO WKS-ENCONTRADO
054900        PERFORM 166-PROBAR-MOROSO-YA-EXISTE
055000            VARYING WKS-IX-MOR FROM 1 BY 1
055100            UNTIL WKS-IX-MOR > WKS-MOR-TOTAL OR WKS-SI-ENCONTRADO
055200        IF NOT WKS-SI-ENCONTRADO
055300           PERFORM 167-AGREGAR-MOROSO-APERTURA
055400           ADD 1 TO WKS-MOROSOS-APERTURA
055500           ADD WKS-SALDO-NUMERICO TO WKS-TOTAL-RESTANTE-APERTURA
055600        END-IF
055700     END-IF.
055800 165-ARMAR-MOROSOS-APERTURA-E. EXIT.
055900 131-PROBAR-APERTURA-POR-ID SECTION.
056000     IF WAP-ID-CLIENTE(WKS-IX-APE) = WC-ID(WKS-IX-CONT)
056100        MOVE "S" TO WKS-ENCONTRADO
056200     END-IF.
056300 131-PROBAR-APERTURA-POR-ID-E. EXIT.
056400 166-PROBAR-MOROSO-YA-EXISTE SECTION.
056500     IF WM-ID-CLIENTE(WKS-IX-MOR) = WC-ID(WKS-IX-CONT)
056600        MOVE "S" TO WKS-ENCONTRADO
056700     END-IF.
056800 166-PROBAR-MOROSO-YA-EXISTE-E. EXIT.
056900 167-AGREGAR-MOROSO-APERTURA SECTION.
057000     ADD 1 TO WKS-MOR-TOTAL
057100     SET WKS-IX-MOR TO WKS-MOR-TOTAL
057200     MOVE WC-ID(WKS-IX-CONT)      TO WM-ID-CLIENTE(WKS-IX-MOR)
057300     MOVE WC-NOMBRE(WKS-IX-CONT)  TO WM-NOMBRE(WKS-IX-MOR)
057400     MOVE WC-ESCUELA(WKS-IX-CONT) TO WM-ESCUELA(WKS-IX-MOR)
057500     MOVE WC-GRADO(WKS-IX-CONT)   TO WM-GRADO(WKS-IX-MOR)
057600     MOVE WC-SECCION(WKS-IX-CONT) TO WM-SECCION(WKS-IX-MOR)
057700     MOVE WC-GRADO-ORDEN(WKS-IX-CONT) TO WM-GRADO-ORDEN(WKS-IX-MOR)
057800     MOVE "Opening Balance Not Fully Paid" TO WM-ESTATUS(WKS-IX-MOR)
057900     MOVE WC-SALDO-APERTURA(WKS-IX-CONT) TO WM-SALDO-APERTURA(WKS-IX-MOR)
058000     IF WKS-SI-ENCONTRADO
058100        CONTINUE
058200     END-IF
058300     COMPUTE WM-PAGADO-APERTURA(WKS-IX-MOR) =
058400             WC-SALDO-APERTURA(WKS-IX-CONT) - WKS-SALDO-NUMERICO
058500     MOVE WKS-SALDO-NUMERICO TO WM-RESTANTE-APERTURA(WKS-IX-MOR).
058600 167-AGREGAR-MOROSO-APERTURA-E. EXIT.
058700*    ------------- 5 - ORDEN POR ESCUELA/GRADO/SECCION/NOMBRE ------
058800*    REGLA B5
058900 300-ORDENAR-MOROSOS SECTION.
059000     IF WKS-MOR-TOTAL > 1
059100        PERFORM 301-RECORRER-FILA
059200            VARYING WKS-IX-AUX1 FROM 1 BY 1
059300            UNTIL WKS-IX-AUX1 > WKS-MOR-TOTAL - 1
059400     END-IF.
059500 300-ORDENAR-MOROSOS-E. EXIT.
059600 301-RECORRER-FILA SECTION.
059700     PERFORM 310-COMPARAR-Y-CAMBIAR
059800         VARYING WKS-IX-AUX2 FROM 1 BY 1
059900         UNTIL WKS-IX-AUX2 > WKS-MOR-TOTAL - WKS-IX-AUX1.
060000 301-RECORRER-FILA-E. EXIT.
060100 310-COMPARAR-Y-CAMBIAR SECTION.
060200     SET WKS-IX-MOR TO WKS-IX-AUX2
060300     SET WKS-IX-SWAP TO WKS-IX-AUX2
060400     SET WKS-IX-SWAP UP BY 1
060500     IF WM-ESCUELA(WKS-IX-MOR) > WM-ESCUELA(WKS-IX-SWAP)
060600        OR (WM-ESCUELA(WKS-IX-MOR) = WM-ESCUELA(WKS-IX-SWAP)
060700            AND WM-GRADO-ORDEN(WKS-IX-MOR)
060800                > WM-GRADO-ORDEN(WKS-IX-SWAP))
060900        OR (WM-ESCUELA(WKS-IX-MOR) = WM-ESCUELA(WKS-IX-SWAP)
061000            AND WM-GRADO-ORDEN(WKS-IX-MOR)
061100                = WM-GRADO-ORDEN(WKS-IX-SWAP)
061200            AND WM-SECCION(WKS-IX-MOR) > WM-SECCION(WKS-IX-SWAP))
061300        OR (WM-ESCUELA(WKS-IX-MOR) = WM-ESCUELA(WKS-IX-SWAP)
061400            AND WM-GRADO-ORDEN(WKS-IX-MOR)
061500                = WM-GRADO-ORDEN(WKS-IX-SWAP)
061600            AND WM-SECCION(WKS-IX-MOR) = WM-SECCION(WKS-IX-SWAP)
061700            AND WM-NOMBRE(WKS-IX-MOR) > WM-NOMBRE(WKS-IX-SWAP))
061800        MOVE WKS-MOR-ENTRADA(WKS-IX-MOR)  TO WKS-HOLD-MOROSO
061900        MOVE WKS-MOR-ENTRADA(WKS-IX-SWAP) TO WKS-MOR-ENTRADA(WKS-IX-MOR)
062000        MOVE WKS-HOLD-MOROSO              TO WKS-MOR-ENTRADA(WKS-IX-SWAP)
062100     END-IF.
062200 310-COMPARAR-Y-CAMBIAR-E. EXIT.
062300*    ------------- 6 - REPORTE COMBINADO DE MOROSOS -----------------
062400 400-ESCRIBIR-REPORTE-MOROSOS SECTION.
062500     OPEN OUTPUT MOROSRPT
062600     PERFORM 410-ESCRIBIR-UN-MOROSO
062700         VARYING WKS-IX-MOR FROM 1 BY 1
062800         UNTIL WKS-IX-MOR > WKS-MOR-TOTAL
062900     CLOSE MOROSRPT.
063000 400-ESCRIBIR-REPORTE-MOROSOS-E. EXIT.
063100 410-ESCRIBIR-UN-MOROSO SECTION.
063200     MOVE SPACES TO WKS-LINEA-MOROSRPT
063300     MOVE WM-ID-CLIENTE(WKS-IX-MOR)  TO WLN-ID
063400     MOVE WM-NOMBRE(WKS-IX-MOR)      TO WLN-NOMBRE
063500     MOVE WM-ESCUELA(WKS-IX-MOR)     TO WLN-ESCUELA
063600     MOVE WM-GRADO(WKS-IX-MOR)       TO WLN-GRADO
063700     MOVE WM-SECCION(WKS-IX-MOR)     TO WLN-SECCION
063800     MOVE WM-ESTATUS(WKS-IX-MOR)     TO WLN-ESTATUS
063900     MOVE WM-SALDO-APERTURA(WKS-IX-MOR)    TO WLN-SALDO-APERTURA
064000     MOVE WM-PAGADO-APERTURA(WKS-IX-MOR)   TO WLN-PAGADO-APERTURA
064100     MOVE WM-RESTANTE-APERTURA(WKS-IX-MOR) TO WLN-RESTANTE-APERTURA
064200     WRITE REG-MOROSRPT FROM WKS-LINEA-MOROSRPT.
064300 410-ESCRIBIR-UN-MOROSO-E. EXIT.
064400*    ------------- 7 - ESTADISTICAS DE CONTROL (PASO 6) -------------
064500 900-ESTADISTICAS SECTION.
064600     DISPLAY ">>>>>>>>>>>>>>>>>>ESTADISTICAS EDU35020<<<<<<<<<<<<<<<"
064700     DISPLAY "* RECIBOS DE PAGO LEIDOS        : (" WKS-REG-PAGOS ")"
064800     DISPLAY "* CONTACTOS LEIDOS              : (" WKS-REG-CONTACTOS
064900             ")"
065000     DISPLAY "* RENGLONES DE FACTURA LEIDOS   : (" WKS-REG-FACTURAS
065100             ")"
065200     DISPLAY "* MOROSOS POR SALDO DE APERTURA : ("
065300             WKS-MOROSOS-APERTURA ")"
065400     DISPLAY "* MOROSOS POR CUOTA INICIAL     : ("
065500             WKS-MOROSOS-CUOTA-INI ")"
065600     DISPLAY "* TOTAL DE MOROSOS COMBINADOS   : (" WKS-MOR-TOTAL ")"
065700     DISPLAY "* SALDO RESTANTE DE APERTURA    : ("
065800             WKS-TOTAL-RESTANTE-APERTURA ")"
065900     DISPLAY ">>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
066000 900-ESTADISTICAS-E. EXIT.
