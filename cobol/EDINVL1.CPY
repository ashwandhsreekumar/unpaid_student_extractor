000100*****************************************************************
000200* APLICACION  : EDUCACION                                       *
000300* COPY-LIB    : EDINVL1                                         *
000400* DESCRIPCION : LAYOUT DE LINEA DE FACTURA DE COLEGIATURA       *
000500*             : EXPORTACION CONTABLE, REGISTRO FIJO DE 230      *
000600*             : POSICIONES.  UNA FACTURA PUEDE TRAER VARIAS     *
000700*             : LINEAS (SE REPITE EL NUMERO DE FACTURA).        *
000800* PROGRAMADOR : D. RAMIREZ (EEDR)                                *
000900* FECHA       : 14/05/1989                                      *
001000*****************************************************************
001100*    14/05/89 EEDR 0000  CREACION DEL COPY PARA EDU35010/020/030*
001200*    22/07/91 MVSQ 0340  AGREGADO FACT-NOMBRE-RUBRO PARA LA     *
001300*                        CLASIFICACION DE CUOTA POR RENGLON     *
001400*    09/02/98 JLAM 1123  REDEFINES DE VALIDACION PARA AÑO 2000  *
001500 01  REG-FACTURA.
001600     05  FACT-NUM-FACTURA            PIC X(15).
001700     05  FACT-FECHA-FACTURA          PIC X(10).
001800     05  FACT-FECHA-VENCE            PIC X(10).
001900     05  FACT-ESTADO                 PIC X(15).
002000         88  FACT-EST-VENCIDA        VALUE "Overdue".
002100         88  FACT-EST-PARCIAL        VALUE "PartiallyPaid".
002200         88  FACT-EST-PAGADA         VALUE "Paid".
002300         88  FACT-EST-CERRADA        VALUE "Closed".
002400         88  FACT-EST-ABIERTA        VALUE "Open".
002500         88  FACT-EST-BORRADOR       VALUE "Draft".
002600         88  FACT-EST-ANULADA        VALUE "Void".
002700     05  FACT-ID-CLIENTE             PIC X(10).
002800     05  FACT-NOMBRE-CLIENTE         PIC X(40).
002900     05  FACT-ESCUELA                PIC X(25).
003000         88  FACT-ES-EGS             VALUE "Excel Global School".
003100         88  FACT-ES-ECS             VALUE "Excel Central School".
003200     05  FACT-GRADO                  PIC X(10).
003300     05  FACT-SECCION                PIC X(10).
003400     05  FACT-NOMBRE-RUBRO           PIC X(40).
003500     05  FACT-TOTAL                  PIC S9(7)V99.
003600     05  FACT-SALDO                  PIC S9(7)V99.
003700     05  FILLER                      PIC X(27).
003800*
003900*    REDEFINE PARA DESCOMPONER FECHA FACTURA Y FECHA VENCIMIENTO
004000 01  REG-FACTURA-FECHA-R REDEFINES REG-FACTURA.
004100     05  FILLER                      PIC X(15).
004200     05  FACT-FEC-FAC-R.
004300         10  FACT-FEC-FAC-AAAA       PIC X(04).
004400         10  FILLER                  PIC X(01).
004500         10  FACT-FEC-FAC-MM         PIC X(02).
004600         10  FILLER                  PIC X(01).
004700         10  FACT-FEC-FAC-DD         PIC X(02).
004800     05  FACT-FEC-VENCE-R.
004900         10  FACT-FEC-VENCE-AAAA     PIC X(04).
005000         10  FILLER                  PIC X(01).
005100         10  FACT-FEC-VENCE-MM       PIC X(02).
005200         10  FILLER                  PIC X(01).
005300         10  FACT-FEC-VENCE-DD       PIC X(02).
005400     05  FILLER                      PIC X(195).
005500*
005600*    REDEFINE DE VALIDACION - PRUEBA TOTAL/SALDO NO NUMERICO
005700 01  REG-FACTURA-MONTO-R REDEFINES REG-FACTURA.
005800     05  FILLER                      PIC X(185).
005900     05  FACT-TOTAL-X                PIC X(09).
006000     05  FACT-SALDO-X                PIC X(09).
006100     05  FILLER                      PIC X(27).
