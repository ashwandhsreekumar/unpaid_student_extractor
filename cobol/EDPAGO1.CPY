000100*****************************************************************
000200* APLICACION  : EDUCACION                                       *
000300* COPY-LIB    : EDPAGO1                                         *
000400* DESCRIPCION : LAYOUT DE PAGO DE CLIENTE (RECIBOS APLICADOS)   *
000500*             : EXPORTACION CONTABLE, REGISTRO FIJO DE 100      *
000600*             : POSICIONES.  UN PAGO PUEDE APLICARSE A UNA      *
000700*             : FACTURA O AL SALDO DE APERTURA DEL CLIENTE.     *
000800* PROGRAMADOR : D. RAMIREZ (EEDR)                                *
000900* FECHA       : 14/05/1989                                      *
001000*****************************************************************
001100*    14/05/89 EEDR 0000  CREACION DEL COPY PARA EDU35020/030    *
001200*    09/02/98 JLAM 1123  REDEFINE DE VALIDACION PARA AÑO 2000   *
001300 01  REG-PAGO.
001400     05  PAGO-ID-CLIENTE             PIC X(10).
001500     05  PAGO-NOMBRE-CLIENTE         PIC X(40).
001600     05  PAGO-NUM-FACTURA            PIC X(30).
001700         88  PAGO-ES-SALDO-APERTURA
001800                          VALUE "Customer opening balance".
001900     05  PAGO-MONTO-APLICADO         PIC S9(7)V99.
002000     05  FILLER                      PIC X(11).
002100*
002200*    REDEFINE DE VALIDACION - PRUEBA MONTO APLICADO NO NUMERICO
002300 01  REG-PAGO-MONTO-R REDEFINES REG-PAGO.
002400     05  FILLER                      PIC X(80).
002500     05  PAGO-MONTO-X                PIC X(09).
002600     05  FILLER                      PIC X(11).
