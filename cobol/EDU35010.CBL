000100*****************************************************************
000200* FECHA       : 14/05/1989                                      *
000300* PROGRAMADOR : D. RAMIREZ (DRAM)                                *
000400* APLICACION  : EDUCACION                                       *
000500* PROGRAMA    : EDU35010                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : EXTRACCION DE ALUMNOS MOROSOS POR COLEGIATURA.  *
000800*             : LEE EL MAESTRO DE CONTACTOS Y LAS FACTURAS DE   *
000900*             : COLEGIATURA, CLASIFICA CADA RENGLON VENCIDO POR *
001000*             : PERIODO DE CUOTA Y EMITE, POR ESCUELA/GRADO/    *
001100*             : SECCION, EL REPORTE DE MAESTROS (PAGADO/NO      *
001200*             : PAGADO) Y EL REPORTE DE CONTABILIDAD (MONTOS).  *
001300* ARCHIVOS    : CONTACTS (ENTRADA), INVOICES (ENTRADA),         *
001400*             : TEACHRPT (SALIDA), ACCTRPT (SALIDA)             *
001500* ACCION (ES) : E=EXTRAE, R=REPORTA                              *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* INSTALADO   : 22/05/1989                                      *
001800*****************************************************************
001900*                  B I T A C O R A   D E   C A M B I O S
002000*****************************************************************
002100*    14/05/89 DRAM 0000  VERSION INICIAL DEL PROGRAMA.          *
002200*    03/08/89 DRAM 0012  CORRIGE COLUMNA DE TERM III PARA EGS.  *
002300*    19/02/90 DRAM 0045  AGREGA CONTROL DE SECCION EN BLANCO =  *
002400*                        "GENERAL" SEGUN REGLA DEL NEGOCIO.     *
002500*    11/11/90 MVSQ 0098  AJUSTE A LA SUMA DE SALDO VENCIDO POR  *
002600*                        TIPO DE CUOTA CUANDO HAY VARIAS LINEAS.*
002700*    07/06/91 MVSQ 0140  AGREGA COLUMNAS MENSUALES PARA ECS.    *
002800*    02/03/92 MVSQ 0177  NORMALIZA NOMBRE DE ALUMNO (NOMBRE +   *
002900*                        APELLIDO) CON STRING DELIMITADO.       *
003000*    18/09/93 STOJ 0233  ORDENA ALUMNOS POR NOMBRE DENTRO DE    *
003100*                        GRADO/SECCION ANTES DE IMPRIMIR.       *
003200*    05/01/94 STOJ 0261  CORRIGE MARCA DE PAGADO (-1) CUANDO EL *
003300*                        SALDO ACUMULADO ES CERO SIN FACTURA    *
003400*                        CERRADA.                                *
003500*    21/07/95 STOJ 0298  AGREGA REPORTE DE CONTABILIDAD CON     *
003600*                        MONTOS POR PERIODO DE CUOTA.           *
003700*    30/09/96 JLAM 0340  BANDERA DE RENGLON MOROSO SEPARADA DE  *
003800*                        LA CLASIFICACION DE CUOTA.              *
003900*    12/02/98 JLAM 0401  REVISION PARA AÑO 2000 - FECHAS DE     *
004000*                        4 DIGITOS EN COMPARACIONES DE VENCI-   *
004100*                        MIENTO Y UMBRALES DE TERMINO/MES.      *
004200*    28/09/98 JLAM 0402  VALIDA QUE WKS-FECHA-CORRIDA VENGA EN  *
004300*                        FORMATO AAAA-MM-DD DESDE TARJETA SYSIN.*
004400*    15/03/99 JLAM 0415  PRUEBA FINAL DE TRANSICION DE SIGLO.   *
004500*    09/10/00 RCAB 0450  AJUSTE DE ANCHO DE COLUMNA DE MONTO EN *
004600*                        REPORTE DE CONTABILIDAD (8 DIGITOS).   *
004700*    14/06/01 RCAB 0468  AGREGA BANDERA DE CONTROL POR ESCUELA  *
004800*                        Y CONTEO DE MOROSOS EN ESTADISTICAS.   *
004900*****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.                    EDU35010.
005200 AUTHOR.                        D. RAMIREZ.
005300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS-EDUCACION.
005400 DATE-WRITTEN.                  14/05/1989.
005500 DATE-COMPILED.                 14/06/2001.
005600 SECURITY.                      CONFIDENCIAL - USO INTERNO COLEGIO.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CONTACTS   ASSIGN TO CONTACTS
006400                        ORGANIZATION IS LINE SEQUENTIAL
006500                        FILE STATUS  IS FS-CONTACTOS.
006600     SELECT INVOICES   ASSIGN TO INVOICES
006700                        ORGANIZATION IS LINE SEQUENTIAL
006800                        FILE STATUS  IS FS-FACTURAS.
006900     SELECT TEACHRPT   ASSIGN TO TEACHRPT
007000                        ORGANIZATION IS LINE SEQUENTIAL
007100                        FILE STATUS  IS FS-TEACHRPT.
007200     SELECT ACCTRPT    ASSIGN TO ACCTRPT
007300                        ORGANIZATION IS LINE SEQUENTIAL
007400                        FILE STATUS  IS FS-ACCTRPT.
007500 DATA DIVISION.
007600 FILE SECTION.
007700*    MAESTRO DE CONTACTOS (ALUMNOS)
007800 FD  CONTACTS.
007900     COPY EDCONT1.
008000*    FACTURAS DE COLEGIATURA (UN RENGLON POR LINEA DE FACTURA)
008100 FD  INVOICES.
008200     COPY EDINVL1.
008300*    REPORTE PARA MAESTROS - PAGADO/NO PAGADO POR PERIODO
008400 FD  TEACHRPT
008500     LABEL RECORD IS OMITTED.
008600 01  REG-TEACHRPT                PIC X(154).
008700*    REPORTE PARA CONTABILIDAD - MONTOS POR PERIODO DE CUOTA
008800 FD  ACCTRPT
008900     LABEL RECORD IS OMITTED.
009000 01  REG-ACCTRPT                 PIC X(210).
009100 WORKING-STORAGE SECTION.
009200*****************************************************************
009300*               C A M P O S   D E   C O N T R O L
009400*****************************************************************
009500 01  WKS-PROGRAMA                PIC X(08) VALUE "EDU35010".
009600 01  FS-CONTACTOS                PIC 9(02) VALUE ZEROS.
009700 01  FS-FACTURAS                 PIC 9(02) VALUE ZEROS.
009800 01  FS-TEACHRPT                 PIC 9(02) VALUE ZEROS.
009900 01  FS-ACCTRPT                  PIC 9(02) VALUE ZEROS.
010000 01  WKS-FECHA-CORRIDA           PIC X(10) VALUE "2025-11-15".
010100 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
010200     05  WKS-FC-AAAA             PIC X(04).
010300     05  FILLER                  PIC X(01).
010400     05  WKS-FC-MM               PIC X(02).
010500     05  FILLER                  PIC X(01).
010600     05  WKS-FC-DD               PIC X(02).
010700*****************************************************************
010800*          T A B L A   D E   E S C U E L A S   (2)
010900*****************************************************************
011000 01  WKS-TABLA-ESCUELAS-INI.
011100     05  FILLER                  PIC X(28) VALUE
011200         "EGSExcel Global School     ".
011300     05  FILLER                  PIC X(28) VALUE
011400         "ECSExcel Central School    ".
011500 01  WKS-TABLA-ESCUELAS REDEFINES WKS-TABLA-ESCUELAS-INI.
011600     05  WKS-ESC-ENTRADA OCCURS 2 TIMES INDEXED BY WKS-IX-ESC.
011700         10  WKS-ESC-PREFIJO     PIC X(03).
011800         10  WKS-ESC-NOMBRE      PIC X(25).
011900*****************************************************************
012000*     T A B L A   D E   M E S E S   M E N S U A L E S (ECS)
012100*****************************************************************
012200 01  WKS-TABLA-MESES-INI.
012300     05  FILLER  PIC X(30) VALUE "June     Jun-2025   2025-06-01".
012400     05  FILLER  PIC X(30) VALUE "July     Jul-2025   2025-07-01".
012500     05  FILLER  PIC X(30) VALUE "August   Aug-2025   2025-08-01".
012600     05  FILLER  PIC X(30) VALUE "SeptemberSep-2025   2025-09-01".
012700     05  FILLER  PIC X(30) VALUE "October  Oct-2025   2025-10-01".
012800     05  FILLER  PIC X(30) VALUE "November Nov-2025   2025-11-01".
012900     05  FILLER  PIC X(30) VALUE "December Dec-2025   2025-12-01".
013000     05  FILLER  PIC X(30) VALUE "January  Jan-2026   2026-01-01".
013100     05  FILLER  PIC X(30) VALUE "February Feb-2026   2026-02-01".
013200     05  FILLER  PIC X(30) VALUE "March    Mar-2026   2026-03-01".
013300 01  WKS-TABLA-MESES REDEFINES WKS-TABLA-MESES-INI.
013400     05  WKS-MES-ENTRADA OCCURS 10 TIMES INDEXED BY WKS-IX-MES.
013500         10  WKS-MES-NOMBRE      PIC X(09).
013600         10  WKS-MES-ETIQUETA    PIC X(11).
013700         10  WKS-MES-PRIMERDIA   PIC X(10).
013800*****************************************************************
013900*   T A B L A   D E   G R A D O S   (ORDEN CANONICO)  REGLA C8
014000*****************************************************************
014100 01  WKS-TABLA-GRADOS-INI.
014200     05  FILLER  PIC X(10) VALUE "Pre-KG    ".
014300     05  FILLER  PIC X(10) VALUE "LKG       ".
014400     05  FILLER  PIC X(10) VALUE "UKG       ".
014500     05  FILLER  PIC X(10) VALUE "Grade 01  ".
014600     05  FILLER  PIC X(10) VALUE "Grade 02  ".
014700     05  FILLER  PIC X(10) VALUE "Grade 03  ".
014800     05  FILLER  PIC X(10) VALUE "Grade 04  ".
014900     05  FILLER  PIC X(10) VALUE "Grade 05  ".
015000     05  FILLER  PIC X(10) VALUE "Grade 06  ".
015100     05  FILLER  PIC X(10) VALUE "Grade 07  ".
015200     05  FILLER  PIC X(10) VALUE "Grade 08  ".
015300     05  FILLER  PIC X(10) VALUE "Grade 09  ".
015400     05  FILLER  PIC X(10) VALUE "Grade 10  ".
015500     05  FILLER  PIC X(10) VALUE "Grade 11  ".
015600     05  FILLER  PIC X(10) VALUE "Grade 12  ".
015700 01  WKS-TABLA-GRADOS REDEFINES WKS-TABLA-GRADOS-INI.
015800     05  WKS-GRADO-ENTRADA OCCURS 15 TIMES INDEXED BY WKS-IX-GRD.
015900         10  WKS-GRADO-NOMBRE    PIC X(10).
016000*****************************************************************
016100*             T A B L A   D E   C O N T A C T O S
016200*****************************************************************
016300 01  WKS-TABLA-CONTACTOS.
016400     05  WKS-CONT-TOTAL          PIC 9(04) COMP VALUE ZERO.
016500     05  WKS-CONT-ENTRADA OCCURS 500 TIMES INDEXED BY WKS-IX-CONT.
016600         10  WC-ID               PIC X(10).
016700         10  WC-NOMBRE           PIC X(41).
016800         10  WC-ENROLL           PIC X(12).
016900         10  WC-ESCUELA          PIC X(25).
017000         10  WC-GRADO            PIC X(10).
017100         10  WC-SECCION          PIC X(10).
017200*****************************************************************
017300*             T A B L A   D E   F A C T U R A S
017400*****************************************************************
017500 01  WKS-TABLA-FACTURAS.
017600     05  WKS-FACT-TOTAL          PIC 9(04) COMP VALUE ZERO.
017700     05  WKS-FACT-ENTRADA OCCURS 2000 TIMES INDEXED BY WKS-IX-FACT.
017800         10  WF-ID-CLIENTE       PIC X(10).
017900         10  WF-ESTADO           PIC X(15).
018000         10  WF-FECHA-VENCE      PIC X(10).
018100         10  WF-ESCUELA          PIC X(25).
018200         10  WF-GRADO            PIC X(10).
018300         10  WF-SECCION          PIC X(10).
018400         10  WF-CUOTA-ETIQUETA   PIC X(11).
018500         10  WF-SALDO            PIC S9(7)V99.
018600         10  WF-MARCA-MOROSO     PIC X(01).
018700             88  WF-ES-MOROSO           VALUE "S".
018800             88  WF-NO-ES-MOROSO        VALUE "N".
018900         10  WF-MARCA-CERRADA-PAGADA PIC X(01).
019000             88  WF-CERRADA-O-PAGADA    VALUE "S".
019100*****************************************************************
019200*   T A B L A   D E   C O L U M N A S   D E   C U O T A  (11)
019300*****************************************************************
019400 01  WKS-TABLA-COLUMNAS.
019500     05  WKS-COL-TOTAL           PIC 9(02) COMP VALUE ZERO.
019600     05  WKS-COL-ENTRADA OCCURS 11 TIMES INDEXED BY WKS-IX-COL.
019700         10  WCOL-ETIQUETA       PIC X(11).
019800*****************************************************************
019900*   T A B L A   R E S U M E N   D E   A L U M N O S   M O R O S O S
020000*****************************************************************
020100 01  WKS-TABLA-ALUMNOS.
020200     05  WKS-ALU-TOTAL           PIC 9(04) COMP VALUE ZERO.
020300     05  WKS-ALU-ENTRADA OCCURS 500 TIMES INDEXED BY WKS-IX-ALU.
020400         10  WA-ID-CLIENTE       PIC X(10).
020500         10  WA-NOMBRE           PIC X(41).
020600         10  WA-ENROLL           PIC X(12).
020700         10  WA-GRADO            PIC X(10).
020800         10  WA-SECCION          PIC X(10).
020900         10  WA-GRADO-ORDEN      PIC 9(02) COMP.
021000         10  WA-CUOTA-MONTO OCCURS 11 TIMES PIC S9(7)V99.
021100         10  WA-TOTAL-PENDIENTE  PIC S9(8)V99.
021200*****************************************************************
021300*               C A M P O S   D E   T R A B A J O
021400*****************************************************************
021500 01  WKS-INDICES.
021600     05  WKS-IX-AUX1             PIC 9(04) COMP VALUE ZERO.
021700     05  WKS-IX-AUX2             PIC 9(04) COMP VALUE ZERO.
021800     05  WKS-IX-SWAP             PIC 9(04) COMP VALUE ZERO.
021900     05  WKS-SUB-COL             PIC 9(02) COMP VALUE ZERO.
022000 01  WKS-ESCUELA-ACTUAL          PIC X(25).
022100 01  WKS-PREFIJO-ACTUAL          PIC X(03).
022200 01  WKS-CONTADOR-SUB            PIC 9(04) COMP VALUE ZERO.
022300 01  WKS-SUBCADENA               PIC X(20).
022400 01  WKS-MONTO-MOROSO            PIC S9(7)V99 VALUE ZERO.
022500 01  WKS-MONTO-TOTAL             PIC S9(7)V99 VALUE ZERO.
022600 01  WKS-EXISTE-FACTURA          PIC 9(04) COMP VALUE ZERO.
022700 01  WKS-TIENE-CERRADA           PIC X(01) VALUE "N".
022800     88  WKS-SI-TIENE-CERRADA        VALUE "S".
022900 01  WKS-ENCONTRADO              PIC X(01) VALUE "N".
023000     88  WKS-SI-ENCONTRADO           VALUE "S".
023100 01  WKS-HOLD-ALUMNO.
023200     05  HOLD-ID                 PIC X(10).
023300     05  HOLD-NOMBRE             PIC X(41).
023400     05  HOLD-ENROLL             PIC X(12).
023500     05  HOLD-GRADO              PIC X(10).
023600     05  HOLD-SECCION            PIC X(10).
023700     05  HOLD-GRADO-ORDEN        PIC 9(02) COMP.
023800     05  HOLD-CUOTA-MONTO OCCURS 11 TIMES PIC S9(7)V99.
023900     05  HOLD-TOTAL-PENDIENTE    PIC S9(8)V99.
024000 01  WKS-GRADO-PREVIO            PIC X(10) VALUE SPACES.
024100 01  WKS-SECCION-PREVIA          PIC X(10) VALUE SPACES.
024200*****************************************************************
024300*               L I N E A S   D E   R E P O R T E
024400*****************************************************************
024500 01  WKS-LINEA-BANNER            PIC X(210) VALUE SPACES.
024600 01  WKS-LINEA-MAESTROS.
024700     05  WLM-NOMBRE               PIC X(41).
024800     05  FILLER                   PIC X(01) VALUE SPACE.
024900     05  WLM-ENROLL               PIC X(12).
025000     05  FILLER                   PIC X(01) VALUE SPACE.
025100     05  WLM-GRADO                PIC X(10).
025200     05  FILLER                   PIC X(01) VALUE SPACE.
025300     05  WLM-SECCION              PIC X(10).
025400     05  FILLER                   PIC X(01) VALUE SPACE.
025500     05  WLM-ESTADO OCCURS 11 TIMES PIC X(07).
025600 01  WKS-LINEA-CONTABLE.
025700     05  WLC-ID                   PIC X(10).
025800     05  FILLER                   PIC X(01) VALUE SPACE.
025900     05  WLC-NOMBRE               PIC X(41).
026000     05  FILLER                   PIC X(01) VALUE SPACE.
026100     05  WLC-ENROLL               PIC X(12).
026200     05  FILLER                   PIC X(01) VALUE SPACE.
026300     05  WLC-GRADO                PIC X(10).
026400     05  FILLER                   PIC X(01) VALUE SPACE.
026500     05  WLC-SECCION              PIC X(10).
026600     05  FILLER                   PIC X(01) VALUE SPACE.
026700     05  WLC-MONTO OCCURS 11 TIMES PIC Z(6)9.99.
026800     05  FILLER                   PIC X(01) VALUE SPACE.
026900     05  WLC-TOTAL                PIC Z(7)9.99.
027000*****************************************************************
027100*               E S T A D I S T I C A S
027200*****************************************************************
027300 01  WKS-ETIQUETA-BUSCAR          PIC X(11).
027400 01  WKS-FECHA-UMBRAL             PIC X(10).
027500 01  WKS-ESTADISTICAS.
027600     05  WKS-REG-CONTACTOS       PIC 9(05) COMP VALUE ZERO.
027700     05  WKS-REG-FACTURAS        PIC 9(05) COMP VALUE ZERO.
027800     05  WKS-MOROSOS-EGS         PIC 9(05) COMP VALUE ZERO.
027900     05  WKS-MOROSOS-ECS         PIC 9(05) COMP VALUE ZERO.
028000 PROCEDURE DIVISION.
028100 100-PRINCIPAL SECTION.
028200     PERFORM 110-CARGAR-CONTACTOS
028300     PERFORM 120-CARGAR-FACTURAS
028400     OPEN OUTPUT TEACHRPT
028500     OPEN OUTPUT ACCTRPT
028600     PERFORM 200-PROCESAR-ESCUELA
028700         VARYING WKS-IX-ESC FROM 1 BY 1
028800         UNTIL WKS-IX-ESC > 2
028900     CLOSE TEACHRPT
029000     CLOSE ACCTRPT
029100     PERFORM 900-ESTADISTICAS
029200     STOP RUN.
029300 100-PRINCIPAL-E. EXIT.
029400*    ------------- 1 - CARGA DEL MAESTRO DE CONTACTOS -------------
029500 110-CARGAR-CONTACTOS SECTION.
029600     OPEN INPUT CONTACTS
029700     IF FS-CONTACTOS NOT = 0
029800        DISPLAY "EDU35010 - ERROR AL ABRIR CONTACTS: " FS-CONTACTOS
029900                 UPON CONSOLE
030000        MOVE 91 TO RETURN-CODE
030100        STOP RUN
030200     END-IF
030300     READ CONTACTS
030400         AT END MOVE 10 TO FS-CONTACTOS
030500     END-READ
030600     PERFORM 111-GUARDAR-CONTACTO UNTIL FS-CONTACTOS = 10
030700     CLOSE CONTACTS.
030800 110-CARGAR-CONTACTOS-E. EXIT.
030900 111-GUARDAR-CONTACTO SECTION.
031000     ADD 1 TO WKS-CONT-TOTAL
031100     ADD 1 TO WKS-REG-CONTACTOS
031200     SET WKS-IX-CONT TO WKS-CONT-TOTAL
031300     MOVE CONT-ID          TO WC-ID(WKS-IX-CONT)
031400     MOVE CONT-COD-INSCRIPCION TO WC-ENROLL(WKS-IX-CONT)
031500     MOVE CONT-ESCUELA     TO WC-ESCUELA(WKS-IX-CONT)
031600     MOVE CONT-GRADO       TO WC-GRADO(WKS-IX-CONT)
031700     IF CONT-SECCION = SPACES
031800        MOVE "General" TO WC-SECCION(WKS-IX-CONT)
031900     ELSE
032000        MOVE CONT-SECCION TO WC-SECCION(WKS-IX-CONT)
032100     END-IF
032200     STRING CONT-NOMBRE-1 DELIMITED BY SPACE
032300            " "           DELIMITED BY SIZE
032400            CONT-APELLIDO DELIMITED BY SPACE
032500            INTO WC-NOMBRE(WKS-IX-CONT)
032600     READ CONTACTS
032700         AT END MOVE 10 TO FS-CONTACTOS
032800     END-READ.
032900 111-GUARDAR-CONTACTO-E. EXIT.
033000*    ------------- 2 - CARGA Y CLASIFICACION DE FACTURAS -----------
033100 120-CARGAR-FACTURAS SECTION.
033200     OPEN INPUT INVOICES
033300     IF FS-FACTURAS NOT = 0
033400        DISPLAY "EDU35010 - ERROR AL ABRIR INVOICES: " FS-FACTURAS
033500                 UPON CONSOLE
033600        MOVE 91 TO RETURN-CODE
033700        STOP RUN
033800     END-IF
033900     READ INVOICES
034000         AT END MOVE 10 TO FS-FACTURAS
034100     END-READ
034200     PERFORM 121-CLASIFICAR-LINEA UNTIL FS-FACTURAS = 10
034300     CLOSE INVOICES.
034400 120-CARGAR-FACTURAS-E. EXIT.
034500*    REGLA A1 - SELECCION DE RENGLON MOROSO Y REGLA A2 - CUOTA
034600 121-CLASIFICAR-LINEA SECTION.
034700     ADD 1 TO WKS-FACT-TOTAL
034800     ADD 1 TO WKS-REG-FACTURAS
034900     SET WKS-IX-FACT TO WKS-FACT-TOTAL
035000     MOVE FACT-ID-CLIENTE  TO WF-ID-CLIENTE(WKS-IX-FACT)
035100     MOVE FACT-ESTADO      TO WF-ESTADO(WKS-IX-FACT)
035200     MOVE FACT-FECHA-VENCE TO WF-FECHA-VENCE(WKS-IX-FACT)
035300     MOVE FACT-ESCUELA     TO WF-ESCUELA(WKS-IX-FACT)
035400     MOVE FACT-GRADO       TO WF-GRADO(WKS-IX-FACT)
035500     MOVE FACT-SECCION     TO WF-SECCION(WKS-IX-FACT)
035600     MOVE FACT-SALDO       TO WF-SALDO(WKS-IX-FACT)
035700     MOVE "N"              TO WF-MARCA-CERRADA-PAGADA(WKS-IX-FACT)
035800     IF FACT-EST-CERRADA OR FACT-EST-PAGADA
035900        MOVE "S" TO WF-MARCA-CERRADA-PAGADA(WKS-IX-FACT)
036000     END-IF
036100*    ---- REGLA A1 ----
036200     IF FACT-EST-VENCIDA
036300        MOVE "S" TO WF-MARCA-MOROSO(WKS-IX-FACT)
036400     ELSE
036500        IF FACT-EST-PARCIAL AND FACT-FECHA-VENCE NOT = SPACES
036600           AND FACT-FECHA-VENCE < WKS-FECHA-CORRIDA
036700              MOVE "S" TO WF-MARCA-MOROSO(WKS-IX-FACT)
036800           ELSE
036900              MOVE "N" TO WF-MARCA-MOROSO(WKS-IX-FACT)
037000        END-IF
037100     END-IF
037200*    ---- REGLA A2 ----
037300     MOVE SPACES TO WF-CUOTA-ETIQUETA(WKS-IX-FACT)
037400     MOVE ZERO TO WKS-CONTADOR-SUB
037500     INSPECT FACT-NOMBRE-RUBRO TALLYING WKS-CONTADOR-SUB
037600             FOR ALL "Initial Academic Fee"
037700     IF WKS-CONTADOR-SUB > 0
037800        MOVE "Initial Fee" TO WF-CUOTA-ETIQUETA(WKS-IX-FACT)
037900     ELSE
038000        IF FACT-ES-EGS
038100           PERFORM 122-CLASIFICAR-TERMINO-EGS
038200        ELSE
038300           IF FACT-ES-ECS
038400              PERFORM 123-CLASIFICAR-MES-ECS
038500           END-IF
038600        END-IF
038700     END-IF
038800     READ INVOICES
038900         AT END MOVE 10 TO FS-FACTURAS
039000     END-READ.
039100 121-CLASIFICAR-LINEA-E. EXIT.
039200*    SUB-CLASIFICACION DE TERMINO (EGS)
039300 122-CLASIFICAR-TERMINO-EGS SECTION.
039400     MOVE ZERO TO WKS-CONTADOR-SUB
039500     INSPECT FACT-NOMBRE-RUBRO TALLYING WKS-CONTADOR-SUB
039600             FOR ALL "Term I Fee (June)"
039700     IF WKS-CONTADOR-SUB > 0
039800        MOVE "Term I" TO WF-CUOTA-ETIQUETA(WKS-IX-FACT)
039900     ELSE
040000        MOVE ZERO TO WKS-CONTADOR-SUB
040100        INSPECT FACT-NOMBRE-RUBRO TALLYING WKS-CONTADOR-SUB
040200                FOR ALL "Term II Fee (Sept)"
040300        IF WKS-CONTADOR-SUB > 0
040400           MOVE "Term II" TO WF-CUOTA-ETIQUETA(WKS-IX-FACT)
040500        ELSE
040600           MOVE ZERO TO WKS-CONTADOR-SUB
040700           INSPECT FACT-NOMBRE-RUBRO TALLYING WKS-CONTADOR-SUB
040800                   FOR ALL "Term III Fee (Jan)"
040900           IF WKS-CONTADOR-SUB > 0
041000              MOVE "Term III" TO WF-CUOTA-ETIQUETA(WKS-IX-FACT)
041100           END-IF
041200        END-IF
041300     END-IF.
041400 122-CLASIFICAR-TERMINO-EGS-E. EXIT.
041500*    SUB-CLASIFICACION DE CUOTA MENSUAL (ECS)
041600 123-CLASIFICAR-MES-ECS SECTION.
041700     SET WKS-IX-MES TO 1
041800     MOVE "N" TO WKS-ENCONTRADO
041900     PERFORM 124-PROBAR-MES-ECS
042000         UNTIL WKS-IX-MES > 10 OR WKS-SI-ENCONTRADO.
042100 123-CLASIFICAR-MES-ECS-E. EXIT.
042200 124-PROBAR-MES-ECS SECTION.
042300     STRING WKS-MES-NOMBRE(WKS-IX-MES) DELIMITED BY SPACE
042400            " Monthly Fee"              DELIMITED BY SIZE
042500            INTO WKS-SUBCADENA
042600     MOVE ZERO TO WKS-CONTADOR-SUB
042700     INSPECT FACT-NOMBRE-RUBRO TALLYING WKS-CONTADOR-SUB
042800             FOR ALL WKS-SUBCADENA
042900     IF WKS-CONTADOR-SUB > 0
043000        MOVE WKS-MES-ETIQUETA(WKS-IX-MES)
043100             TO WF-CUOTA-ETIQUETA(WKS-IX-FACT)
043200        MOVE "S" TO WKS-ENCONTRADO
043300     ELSE
043400        SET WKS-IX-MES UP BY 1
043500     END-IF.
043600 124-PROBAR-MES-ECS-E. EXIT.
043700*    ------------- 3 - PROCESO POR ESCUELA (REGLA A3-A6) -----------
043800 200-PROCESAR-ESCUELA SECTION.
043900     MOVE WKS-ESC-NOMBRE(WKS-IX-ESC)   TO WKS-ESCUELA-ACTUAL
044000     MOVE WKS-ESC-PREFIJO(WKS-IX-ESC)  TO WKS-PREFIJO-ACTUAL
044100     MOVE ZERO TO WKS-COL-TOTAL
044200     MOVE ZERO TO WKS-ALU-TOTAL
044300     PERFORM 210-ARMAR-COLUMNAS-CUOTA
044400     PERFORM 220-ARMAR-GRUPOS-ALUMNO
044500     PERFORM 230-CALCULAR-CUOTAS
044600         VARYING WKS-IX-ALU FROM 1 BY 1
044700         UNTIL WKS-IX-ALU > WKS-ALU-TOTAL
044800     PERFORM 300-ORDENAR-ALUMNOS
044900     PERFORM 400-ESCRIBIR-REPORTES.
045000 200-PROCESAR-ESCUELA-E. EXIT.
045100*    REGLA A3 - COLUMNAS DE CUOTA VIGENTES PARA LA ESCUELA
045200 210-ARMAR-COLUMNAS-CUOTA SECTION.
045300     ADD 1 TO WKS-COL-TOTAL
045400     SET WKS-IX-COL TO WKS-COL-TOTAL
045500     MOVE "Initial Fee" TO WCOL-ETIQUETA(WKS-IX-COL)
045600     IF WKS-PREFIJO-ACTUAL = "EGS"
045700        PERFORM 211-COLUMNAS-EGS
045800     ELSE
045900        PERFORM 212-COLUMNAS-ECS
046000     END-IF.
046100 210-ARMAR-COLUMNAS-CUOTA-E. EXIT.
046200 211-COLUMNAS-EGS SECTION.
046300     MOVE "Term I"      TO WKS-ETIQUETA-BUSCAR
046400     MOVE "2025-06-01"  TO WKS-FECHA-UMBRAL
046500     PERFORM 215-DECIDIR-COLUMNA-TERMINO
046600     MOVE "Term II"     TO WKS-ETIQUETA-BUSCAR
046700     MOVE "2025-09-01"  TO WKS-FECHA-UMBRAL
046800     PERFORM 215-DECIDIR-COLUMNA-TERMINO
046900     MOVE "Term III"    TO WKS-ETIQUETA-BUSCAR
047000     MOVE "2026-01-01"  TO WKS-FECHA-UMBRAL
047100     PERFORM 215-DECIDIR-COLUMNA-TERMINO.
047200 211-COLUMNAS-EGS-E. EXIT.
047300*    DECIDE SI LA COLUMNA DE TERMINO YA ALCANZO SU FECHA O SI HAY
047400*    UN RENGLON MOROSO ANTICIPADO QUE LA HACE VIGENTE IGUAL
047500 215-DECIDIR-COLUMNA-TERMINO SECTION.
047600     IF WKS-FECHA-CORRIDA >= WKS-FECHA-UMBRAL
047700        PERFORM 213-AGREGAR-COLUMNA-SI-FALTA
047800     ELSE
047900        PERFORM 214-EXISTE-RENGLON-CUOTA
048000        IF WKS-SI-ENCONTRADO
048100           PERFORM 213-AGREGAR-COLUMNA-SI-FALTA
048200        END-IF
048300     END-IF.
048400 215-DECIDIR-COLUMNA-TERMINO-E. EXIT.
048500 212-COLUMNAS-ECS SECTION.
048600     SET WKS-IX-MES TO 1
048700     MOVE "N" TO WKS-ENCONTRADO
048800     PERFORM 216-PROBAR-MES-VIGENTE
048900         UNTIL WKS-IX-MES > 10 OR WKS-SI-ENCONTRADO.
049000 212-COLUMNAS-ECS-E. EXIT.
049100 216-PROBAR-MES-VIGENTE SECTION.
049200     IF WKS-FECHA-CORRIDA >= WKS-MES-PRIMERDIA(WKS-IX-MES)
049300        ADD 1 TO WKS-COL-TOTAL
049400        SET WKS-IX-COL TO WKS-COL-TOTAL
049500        MOVE WKS-MES-ETIQUETA(WKS-IX-MES)
049600             TO WCOL-ETIQUETA(WKS-IX-COL)
049700        SET WKS-IX-MES UP BY 1
049800     ELSE
049900        MOVE "S" TO WKS-ENCONTRADO
050000     END-IF.
050100 216-PROBAR-MES-VIGENTE-E. EXIT.
050200*    AGREGA UNA COLUMNA DE CUOTA (WKS-ETIQUETA-BUSCAR) SI AUN NO
050300*    ESTA EN LA TABLA DE COLUMNAS DE LA ESCUELA ACTUAL
050400 213-AGREGAR-COLUMNA-SI-FALTA SECTION.
050500     MOVE "N" TO WKS-ENCONTRADO
050600     PERFORM 217-PROBAR-COLUMNA-EXISTE
050700         VARYING WKS-IX-COL FROM 1 BY 1
050800         UNTIL WKS-IX-COL > WKS-COL-TOTAL OR WKS-SI-ENCONTRADO
050900     IF NOT WKS-SI-ENCONTRADO
051000        ADD 1 TO WKS-COL-TOTAL
051100        SET WKS-IX-COL TO WKS-COL-TOTAL
051200        MOVE WKS-ETIQUETA-BUSCAR TO WCOL-ETIQUETA(WKS-IX-COL)
051300     END-IF.
051400 213-AGREGAR-COLUMNA-SI-FALTA-E. EXIT.
051500 217-PROBAR-COLUMNA-EXISTE SECTION.
051600     IF WCOL-ETIQUETA(WKS-IX-COL) = WKS-ETIQUETA-BUSCAR
051700        MOVE "S" TO WKS-ENCONTRADO
051800     END-IF.
051900 217-PROBAR-COLUMNA-EXISTE-E. EXIT.
052000*    VERIFICA SI EXISTE UN RENGLON MOROSO DE LA ETIQUETA BUSCADA
052100*    PARA LA ESCUELA ACTUAL (COLUMNA ANTICIPADA POR MORA REAL)
052200 214-EXISTE-RENGLON-CUOTA SECTION.
052300     MOVE "N" TO WKS-ENCONTRADO
052400     PERFORM 218-PROBAR-RENGLON-CUOTA
052500         VARYING WKS-IX-FACT FROM 1 BY 1
052600         UNTIL WKS-IX-FACT > WKS-FACT-TOTAL OR WKS-SI-ENCONTRADO.
052700 214-EXISTE-RENGLON-CUOTA-E. EXIT.
052800 218-PROBAR-RENGLON-CUOTA SECTION.
052900     IF WF-ESCUELA(WKS-IX-FACT) = WKS-ESCUELA-ACTUAL
053000        AND WF-ES-MOROSO(WKS-IX-FACT)
053100        AND WF-CUOTA-ETIQUETA(WKS-IX-FACT) = WKS-ETIQUETA-BUSCAR
053200        MOVE "S" TO WKS-ENCONTRADO
053300     END-IF.
053400 218-PROBAR-RENGLON-CUOTA-E. EXIT.
053500*    ------------- 4 - GRUPOS DISTINTOS CLIENTE/GRADO/SECCION ------
053600 220-ARMAR-GRUPOS-ALUMNO SECTION.
053700     PERFORM 224-PROBAR-RENGLON-GRUPO
053800         VARYING WKS-IX-FACT FROM 1 BY 1
053900         UNTIL WKS-IX-FACT > WKS-FACT-TOTAL.
054000 220-ARMAR-GRUPOS-ALUMNO-E. EXIT.
054100 224-PROBAR-RENGLON-GRUPO SECTION.
054200     IF WF-ESCUELA(WKS-IX-FACT) = WKS-ESCUELA-ACTUAL
054300        AND WF-ES-MOROSO(WKS-IX-FACT)
054400        PERFORM 221-AGREGAR-GRUPO-SI-FALTA
054500     END-IF.
054600 224-PROBAR-RENGLON-GRUPO-E. EXIT.
054700 221-AGREGAR-GRUPO-SI-FALTA SECTION.
054800     MOVE "N" TO WKS-ENCONTRADO
054900     PERFORM 225-PROBAR-ALUMNO-EXISTE
055000         VARYING WKS-IX-ALU FROM 1 BY 1
055100         UNTIL WKS-IX-ALU > WKS-ALU-TOTAL OR WKS-SI-ENCONTRADO
055200     IF NOT WKS-SI-ENCONTRADO
055300        ADD 1 TO WKS-ALU-TOTAL
055400        SET WKS-IX-ALU TO WKS-ALU-TOTAL
055500        MOVE WF-ID-CLIENTE(WKS-IX-FACT) TO WA-ID-CLIENTE(WKS-IX-ALU)
055600        MOVE WF-GRADO(WKS-IX-FACT)      TO WA-GRADO(WKS-IX-ALU)
055700        MOVE WF-SECCION(WKS-IX-FACT)    TO WA-SECCION(WKS-IX-ALU)
055800        PERFORM 222-BUSCAR-CONTACTO
055900        PERFORM 223-BUSCAR-ORDEN-GRADO
056000     END-IF.
056100 221-AGREGAR-GRUPO-SI-FALTA-E. EXIT.
056200 225-PROBAR-ALUMNO-EXISTE SECTION.
056300     IF WA-ID-CLIENTE(WKS-IX-ALU) = WF-ID-CLIENTE(WKS-IX-FACT)
056400        AND WA-GRADO(WKS-IX-ALU)  = WF-GRADO(WKS-IX-FACT)
056500        AND WA-SECCION(WKS-IX-ALU) = WF-SECCION(WKS-IX-FACT)
056600        MOVE "S" TO WKS-ENCONTRADO
056700     END-IF.
056800 225-PROBAR-ALUMNO-EXISTE-E. EXIT.
056900 222-BUSCAR-CONTACTO SECTION.
057000     MOVE SPACES TO WA-NOMBRE(WKS-IX-ALU)
057100     MOVE SPACES TO WA-ENROLL(WKS-IX-ALU)
057200     PERFORM 226-PROBAR-CONTACTO
057300         VARYING WKS-IX-CONT FROM 1 BY 1
057400         UNTIL WKS-IX-CONT > WKS-CONT-TOTAL.
057500 222-BUSCAR-CONTACTO-E. EXIT.
057600 226-PROBAR-CONTACTO SECTION.
057700     IF WC-ID(WKS-IX-CONT) = WA-ID-CLIENTE(WKS-IX-ALU)
057800        MOVE WC-NOMBRE(WKS-IX-CONT) TO WA-NOMBRE(WKS-IX-ALU)
057900        MOVE WC-ENROLL(WKS-IX-CONT) TO WA-ENROLL(WKS-IX-ALU)
058000     END-IF.
058100 226-PROBAR-CONTACTO-E. EXIT.
058200 223-BUSCAR-ORDEN-GRADO SECTION.
058300     MOVE 99 TO WA-GRADO-ORDEN(WKS-IX-ALU)
058400     PERFORM 227-PROBAR-GRADO
058500         VARYING WKS-IX-GRD FROM 1 BY 1
058600         UNTIL WKS-IX-GRD > 15.
058700 223-BUSCAR-ORDEN-GRADO-E. EXIT.
058800 227-PROBAR-GRADO SECTION.
058900     IF WKS-GRADO-NOMBRE(WKS-IX-GRD) = WA-GRADO(WKS-IX-ALU)
059000        MOVE WKS-IX-GRD TO WA-GRADO-ORDEN(WKS-IX-ALU)
059100     END-IF.
059200 227-PROBAR-GRADO-E. EXIT.
059300*    ------------- 5 - LLENADO DE CUOTAS POR ALUMNO (REGLA A4-A5) --
059400 230-CALCULAR-CUOTAS SECTION.
059500     MOVE ZERO TO WA-TOTAL-PENDIENTE(WKS-IX-ALU)
059600     PERFORM 231-LLENAR-UNA-CUOTA
059700         VARYING WKS-SUB-COL FROM 1 BY 1
059800         UNTIL WKS-SUB-COL > WKS-COL-TOTAL.
059900 230-CALCULAR-CUOTAS-E. EXIT.
060000 231-LLENAR-UNA-CUOTA SECTION.
060100     MOVE ZERO TO WKS-MONTO-MOROSO
060200     MOVE ZERO TO WKS-MONTO-TOTAL
060300     MOVE ZERO TO WKS-EXISTE-FACTURA
060400     MOVE "N"  TO WKS-TIENE-CERRADA
060500     PERFORM 232-ACUMULAR-CUOTA-FACTURA
060600         VARYING WKS-IX-FACT FROM 1 BY 1
060700         UNTIL WKS-IX-FACT > WKS-FACT-TOTAL
060800     IF WKS-EXISTE-FACTURA = 0
060900        MOVE ZERO TO WA-CUOTA-MONTO(WKS-IX-ALU WKS-SUB-COL)
061000     ELSE
061100        IF WKS-MONTO-MOROSO > 0
061200           MOVE WKS-MONTO-MOROSO
061300                TO WA-CUOTA-MONTO(WKS-IX-ALU WKS-SUB-COL)
061400           ADD WKS-MONTO-MOROSO TO WA-TOTAL-PENDIENTE(WKS-IX-ALU)
061500        ELSE
061600           IF WKS-SI-TIENE-CERRADA OR WKS-MONTO-TOTAL = 0
061700              MOVE -1 TO WA-CUOTA-MONTO(WKS-IX-ALU WKS-SUB-COL)
061800           ELSE
061900              MOVE ZERO TO WA-CUOTA-MONTO(WKS-IX-ALU WKS-SUB-COL)
062000           END-IF
062100        END-IF
062200     END-IF.
062300 231-LLENAR-UNA-CUOTA-E. EXIT.
062400 232-ACUMULAR-CUOTA-FACTURA SECTION.
062500     IF WF-ID-CLIENTE(WKS-IX-FACT) = WA-ID-CLIENTE(WKS-IX-ALU)
062600        AND WF-ESCUELA(WKS-IX-FACT) = WKS-ESCUELA-ACTUAL
062700        AND WF-CUOTA-ETIQUETA(WKS-IX-FACT)
062800            = WCOL-ETIQUETA(WKS-SUB-COL)
062900        ADD 1 TO WKS-EXISTE-FACTURA
063000        ADD WF-SALDO(WKS-IX-FACT) TO WKS-MONTO-TOTAL
063100        IF WF-CERRADA-O-PAGADA(WKS-IX-FACT)
063200           MOVE "S" TO WKS-TIENE-CERRADA
063300        END-IF
063400        IF WF-ES-MOROSO(WKS-IX-FACT)
063500           ADD WF-SALDO(WKS-IX-FACT) TO WKS-MONTO-MOROSO
063600        END-IF
063700     END-IF.
063800 232-ACUMULAR-CUOTA-FACTURA-E. EXIT.
063900*    ------------- 6 - ORDEN POR GRADO/SECCION/NOMBRE (REGLA A6) ---
064000 300-ORDENAR-ALUMNOS SECTION.
064100     IF WKS-ALU-TOTAL > 1
064200        PERFORM 301-RECORRER-FILA
064300            VARYING WKS-IX-AUX1 FROM 1 BY 1
064400            UNTIL WKS-IX-AUX1 > WKS-ALU-TOTAL - 1
064500     END-IF.
064600 300-ORDENAR-ALUMNOS-E. EXIT.
064700 301-RECORRER-FILA SECTION.
064800     PERFORM 310-COMPARAR-Y-CAMBIAR
064900         VARYING WKS-IX-AUX2 FROM 1 BY 1
065000         UNTIL WKS-IX-AUX2 > WKS-ALU-TOTAL - WKS-IX-AUX1.
065100 301-RECORRER-FILA-E. EXIT.
065200 310-COMPARAR-Y-CAMBIAR SECTION.
065300     SET WKS-IX-ALU TO WKS-IX-AUX2
065400     SET WKS-IX-SWAP TO WKS-IX-AUX2
065500     SET WKS-IX-SWAP UP BY 1
065600     IF WA-GRADO-ORDEN(WKS-IX-ALU) > WA-GRADO-ORDEN(WKS-IX-SWAP)
065700        OR (WA-GRADO-ORDEN(WKS-IX-ALU) = WA-GRADO-ORDEN(WKS-IX-SWAP)
065800            AND WA-SECCION(WKS-IX-ALU) > WA-SECCION(WKS-IX-SWAP))
065900        OR (WA-GRADO-ORDEN(WKS-IX-ALU) = WA-GRADO-ORDEN(WKS-IX-SWAP)
066000            AND WA-SECCION(WKS-IX-ALU) = WA-SECCION(WKS-IX-SWAP)
066100            AND WA-NOMBRE(WKS-IX-ALU) > WA-NOMBRE(WKS-IX-SWAP))
066200        MOVE WKS-ALU-ENTRADA(WKS-IX-ALU)  TO WKS-HOLD-ALUMNO
066300        MOVE WKS-ALU-ENTRADA(WKS-IX-SWAP) TO WKS-ALU-ENTRADA(WKS-IX-ALU)
066400        MOVE WKS-HOLD-ALUMNO              TO WKS-ALU-ENTRADA(WKS-IX-SWAP)
066500     END-IF.
066600 310-COMPARAR-Y-CAMBIAR-E. EXIT.
066700*    ------------- 7 - ESCRITURA DE REPORTES (REGLA A6) -------------
066800*    NOTA: UN SOLO REPORTE TEACHRPT Y UN SOLO REPORTE ACCTRPT PARA
066900*    TODA LA CORRIDA; EL CAMBIO DE ESCUELA/GRADO/SECCION SE MARCA
067000*    CON UN ENCABEZADO DE GRUPO (RUPTURA DE CONTROL), EQUIVALENTE
067100*    A LOS ARCHIVOS SEPARADOS POR GRUPO DEL ESPECIFICADO ORIGINAL.
067200 400-ESCRIBIR-REPORTES SECTION.
067300     MOVE SPACES TO WKS-GRADO-PREVIO
067400     MOVE SPACES TO WKS-SECCION-PREVIA
067500     PERFORM 410-ESCRIBIR-UN-ALUMNO
067600         VARYING WKS-IX-ALU FROM 1 BY 1
067700         UNTIL WKS-IX-ALU > WKS-ALU-TOTAL.
067800 400-ESCRIBIR-REPORTES-E. EXIT.
067900 410-ESCRIBIR-UN-ALUMNO SECTION.
068000     IF WA-GRADO(WKS-IX-ALU) NOT = WKS-GRADO-PREVIO
068100        OR WA-SECCION(WKS-IX-ALU) NOT = WKS-SECCION-PREVIA
068200        PERFORM 411-ESCRIBIR-ENCABEZADO-GRUPO
068300        MOVE WA-GRADO(WKS-IX-ALU)   TO WKS-GRADO-PREVIO
068400        MOVE WA-SECCION(WKS-IX-ALU) TO WKS-SECCION-PREVIA
068500     END-IF
068600     PERFORM 420-LINEA-MAESTROS
068700     PERFORM 430-LINEA-CONTABLE
068800     IF WKS-PREFIJO-ACTUAL = "EGS"
068900        ADD 1 TO WKS-MOROSOS-EGS
069000     ELSE
069100        ADD 1 TO WKS-MOROSOS-ECS
069200     END-IF.
069300 410-ESCRIBIR-UN-ALUMNO-E. EXIT.
069400 411-ESCRIBIR-ENCABEZADO-GRUPO SECTION.
069500     MOVE SPACES TO WKS-LINEA-BANNER
069600     STRING WKS-PREFIJO-ACTUAL     DELIMITED BY SIZE
069700            " "                   DELIMITED BY SIZE
069800            WA-GRADO(WKS-IX-ALU)  DELIMITED BY SIZE
069900            " "                   DELIMITED BY SIZE
070000            WA-SECCION(WKS-IX-ALU) DELIMITED BY SIZE
070100            INTO WKS-LINEA-BANNER
070200     WRITE REG-TEACHRPT FROM WKS-LINEA-BANNER(1:154)
070300     WRITE REG-ACCTRPT  FROM WKS-LINEA-BANNER(1:210).
070400 411-ESCRIBIR-ENCABEZADO-GRUPO-E. EXIT.
070500 420-LINEA-MAESTROS SECTION.
070600     MOVE SPACES TO WKS-LINEA-MAESTROS
070700     MOVE WA-NOMBRE(WKS-IX-ALU)   TO WLM-NOMBRE
070800     MOVE WA-ENROLL(WKS-IX-ALU)   TO WLM-ENROLL
070900     MOVE WA-GRADO(WKS-IX-ALU)    TO WLM-GRADO
071000     MOVE WA-SECCION(WKS-IX-ALU)  TO WLM-SECCION
071100     PERFORM 421-LLENAR-ESTADO-COLUMNA
071200         VARYING WKS-SUB-COL FROM 1 BY 1
071300         UNTIL WKS-SUB-COL > WKS-COL-TOTAL
071400     WRITE REG-TEACHRPT FROM WKS-LINEA-MAESTROS.
071500 420-LINEA-MAESTROS-E. EXIT.
071600 421-LLENAR-ESTADO-COLUMNA SECTION.
071700     IF WA-CUOTA-MONTO(WKS-IX-ALU WKS-SUB-COL) > 0
071800        MOVE "Unpaid " TO WLM-ESTADO(WKS-SUB-COL)
071900     ELSE
072000        IF WA-CUOTA-MONTO(WKS-IX-ALU WKS-SUB-COL) = -1
072100           MOVE "Paid   " TO WLM-ESTADO(WKS-SUB-COL)
072200        ELSE
072300           MOVE SPACES TO WLM-ESTADO(WKS-SUB-COL)
072400        END-IF
072500     END-IF.
072600 421-LLENAR-ESTADO-COLUMNA-E. EXIT.
072700 430-LINEA-CONTABLE SECTION.
072800     MOVE SPACES TO WKS-LINEA-CONTABLE
072900     MOVE WA-ID-CLIENTE(WKS-IX-ALU) TO WLC-ID
073000     MOVE WA-NOMBRE(WKS-IX-ALU)     TO WLC-NOMBRE
073100     MOVE WA-ENROLL(WKS-IX-ALU)     TO WLC-ENROLL
073200     MOVE WA-GRADO(WKS-IX-ALU)      TO WLC-GRADO
073300     MOVE WA-SECCION(WKS-IX-ALU)    TO WLC-SECCION
073400     PERFORM 431-LLENAR-MONTO-COLUMNA
073500         VARYING WKS-SUB-COL FROM 1 BY 1
073600         UNTIL WKS-SUB-COL > WKS-COL-TOTAL
073700     MOVE WA-TOTAL-PENDIENTE(WKS-IX-ALU) TO WLC-TOTAL
073800     WRITE REG-ACCTRPT FROM WKS-LINEA-CONTABLE.
073900 430-LINEA-CONTABLE-E. EXIT.
074000 431-LLENAR-MONTO-COLUMNA SECTION.
074100     IF WA-CUOTA-MONTO(WKS-IX-ALU WKS-SUB-COL) = -1
074200        MOVE ZERO TO WLC-MONTO(WKS-SUB-COL)
074300     ELSE
074400        MOVE WA-CUOTA-MONTO(WKS-IX-ALU WKS-SUB-COL)
074500             TO WLC-MONTO(WKS-SUB-COL)
074600     END-IF.
074700 431-LLENAR-MONTO-COLUMNA-E. EXIT.
074800*    ------------- 8 - ESTADISTICAS DE CONTROL (PASO 4) -------------
074900 900-ESTADISTICAS SECTION.
075000     DISPLAY ">>>>>>>>>>>>>>>>>>ESTADISTICAS EDU35010<<<<<<<<<<<<<<<"
075100     DISPLAY "* CONTACTOS LEIDOS              : (" WKS-REG-CONTACTOS
075200             ")"
075300     DISPLAY "* RENGLONES DE FACTURA LEIDOS   : (" WKS-REG-FACTURAS
075400             ")"
075500     DISPLAY "* ALUMNOS MOROSOS EGS           : (" WKS-MOROSOS-EGS
075600             ")"
075700     DISPLAY "* ALUMNOS MOROSOS ECS           : (" WKS-MOROSOS-ECS
075800             ")"
075900     DISPLAY ">>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<<".
076000 900-ESTADISTICAS-E. EXIT.
